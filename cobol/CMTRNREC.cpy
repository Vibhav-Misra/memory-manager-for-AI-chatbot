000100****************************************************************
000200*                                                              *
000300*    CMTRNREC   -  CONVERSATION TURN RECORD                    *
000400*                                                               *
000500*    ONE RECORD PER CONVERSATION TURN AS CAPTURED BY THE        *
000600*    ASSISTANT FRONT END.  TURNS DD, LINE SEQUENTIAL, 260       *
000700*    BYTES.  ONLY TURN-SPEAKER = 'USER' IS MINED BY CMEXTRCT.   *
000800*                                                               *
000900****************************************************************
001000 01  CM-TURN-RECORD.
001100     05  TURN-SEQ                       PIC 9(5).
001200     05  TURN-SPEAKER                    PIC X(10).
001300     05  TURN-TEXT                       PIC X(220).
001400     05  TURN-TSTAMP                     PIC X(19).
001500     05  FILLER                          PIC X(6).
