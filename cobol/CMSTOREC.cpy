000100****************************************************************
000200*                                                              *
000300*    CMSTOREC   -  STORED MEMORY RECORD                         *
000400*                                                               *
000500*    STORE DD.  READ IN FULL AT THE START OF EACH PASS TO       *
000600*    ESTABLISH THE DEDUPE TABLE AND THE NEXT STM-ID, THEN       *
000700*    REWRITTEN IN FULL AT END OF RUN WITH THE ORIGINAL          *
000800*    RECORDS FOLLOWED BY WHATEVER THIS RUN ADDED.  280 BYTES.   *
000900*                                                               *
001000****************************************************************
001100 01  CM-STORE-RECORD.
001200     05  STM-ID                           PIC 9(7).
001300     05  STM-TYPE                         PIC X(10).
001310         88  STM-TYPE-PREFERENCE            VALUE 'PREFERENCE'.
001320         88  STM-TYPE-GOAL                  VALUE 'GOAL'.
001330         88  STM-TYPE-COMMITMENT            VALUE 'COMMITMENT'.
001340         88  STM-TYPE-SKILL                 VALUE 'SKILL'.
001350         88  STM-TYPE-FEEDBACK              VALUE 'FEEDBACK'.
001400     05  STM-CONTENT                      PIC X(200).
001500     05  STM-SALIENCE                     PIC 9V999.
001600     05  STM-DECISION                     PIC X(10).
001610         88  STM-DECISION-KEEP              VALUE 'KEEP'.
001620         88  STM-DECISION-APPROVED          VALUE 'APPROVED'.
001700     05  STM-STORED-TSTAMP                PIC X(19).
001800     05  FILLER                           PIC X(30).
