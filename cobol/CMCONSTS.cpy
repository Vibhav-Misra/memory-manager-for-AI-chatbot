000100****************************************************************
000200*                                                              *
000300*    CMCONSTS   -  EXTRACTOR / SCORER READ-ONLY CONSTANTS       *
000400*                                                               *
000500*    TRIGGER PHRASES, SKIP-WORD LISTS AND SCORING CONSTANTS     *
000600*    FOR THE FIVE MEMORY CATEGORIES.  BUILT AS LITERAL FILLER   *
000700*    CHAINS REDEFINED INTO TABLES SO A SINGLE CHANGE TO THE     *
000800*    BUSINESS RULES ONLY TOUCHES THIS MEMBER.                   *
000900*                                                               *
001000****************************************************************
001100*    CATEGORY NAMES, KEEP THRESHOLDS AND TRIGGER-TABLE          *
001200*    POSITIONS.  ALL FOUR TABLES BELOW ARE INDEXED 1-5 BY THE   *
001300*    SAME CATEGORY NUMBER - 1 PREFERENCE, 2 GOAL, 3 COMMITMENT, *
001400*    4 SKILL, 5 FEEDBACK.                                       *
001500****************************************************************
001600 01  CM-CATEGORY-NAME-LIT.
001700     05  FILLER                           PIC X(10) VALUE
001800         'PREFERENCE'.
001900     05  FILLER                           PIC X(10) VALUE
002000         'GOAL'.
002100     05  FILLER                           PIC X(10) VALUE
002200         'COMMITMENT'.
002300     05  FILLER                           PIC X(10) VALUE
002400         'SKILL'.
002500     05  FILLER                           PIC X(10) VALUE
002600         'FEEDBACK'.
002700 01  CM-CATEGORY-NAME-TABLE REDEFINES CM-CATEGORY-NAME-LIT.
002800     05  CM-CAT-NAME                      PIC X(10)
002900                                            OCCURS 5 TIMES.
003000
003100 01  CM-CATEGORY-THRESH-LIT.
003200*    PREFERENCE .500   GOAL .600   COMMITMENT .700
003300*    SKILL .600        FEEDBACK .500
003400     05  FILLER                           PIC 9V999 VALUE .500.
003500     05  FILLER                           PIC 9V999 VALUE .600.
003600     05  FILLER                           PIC 9V999 VALUE .700.
003700     05  FILLER                           PIC 9V999 VALUE .600.
003800     05  FILLER                           PIC 9V999 VALUE .500.
003900 01  CM-CATEGORY-THRESH-TABLE
004000         REDEFINES CM-CATEGORY-THRESH-LIT.
004100     05  CM-CAT-THRESHOLD                 PIC 9V999
004200                                            OCCURS 5 TIMES.
004300
004400 01  CM-CATEGORY-START-LIT.
004500*    POSITION OF EACH CATEGORY'S FIRST TRIGGER IN THE 52-ROW
004600*    TRIGGER TABLE BELOW - PREF 1-9, GOAL 10-19, COMM 20-26,
004700*    SKILL 27-38, FEEDBACK 39-52.
004800     05  FILLER                           PIC 9(02) VALUE 01.
004900     05  FILLER                           PIC 9(02) VALUE 10.
005000     05  FILLER                           PIC 9(02) VALUE 20.
005100     05  FILLER                           PIC 9(02) VALUE 27.
005200     05  FILLER                           PIC 9(02) VALUE 39.
005300 01  CM-CATEGORY-START-TABLE
005400         REDEFINES CM-CATEGORY-START-LIT.
005500     05  CM-CAT-START                     PIC 9(02)
005600                                            OCCURS 5 TIMES.
005700
005800 01  CM-CATEGORY-COUNT-LIT.
005900     05  FILLER                           PIC 9(02) VALUE 09.
006000     05  FILLER                           PIC 9(02) VALUE 10.
006100     05  FILLER                           PIC 9(02) VALUE 07.
006200     05  FILLER                           PIC 9(02) VALUE 12.
006300     05  FILLER                           PIC 9(02) VALUE 14.
006400 01  CM-CATEGORY-COUNT-TABLE
006500         REDEFINES CM-CATEGORY-COUNT-LIT.
006600     05  CM-CAT-COUNT                     PIC 9(02)
006700                                            OCCURS 5 TIMES.
006800
006900 01  CM-SCORING-CONSTANTS.
007000     05  CM-DEFAULT-THRESHOLD             PIC 9V999 VALUE .700.
007100     05  CM-BUFFER-THRESHOLD              PIC 9V999 VALUE .500.
007200     05  CM-MERGE-THRESHOLD               PIC 9V999 VALUE .850.
007300     05  CM-RELEVANCE-WEIGHT              PIC 9V999 VALUE .400.
007400     05  CM-SPECIFICITY-WEIGHT            PIC 9V999 VALUE .300.
007500     05  CM-CONFIDENCE-WEIGHT             PIC 9V999 VALUE .300.
007600     05  FILLER                            PIC X(1).
007700
007800****************************************************************
007900*    THE 52-ROW TRIGGER PHRASE TABLE, ONE FILLER PER PHRASE,    *
008000*    GROUPED BY CATEGORY IN THE SAME ORDER AS SPEC'D.  EACH     *
008100*    PHRASE CARRIES ITS OWN TRAILING BLANK - THE MATCH LENGTH   *
008200*    TABLE THAT FOLLOWS IT CARRIES THE TRUE LENGTH INCLUDING    *
008300*    THAT BLANK SO "I LIKE " CANNOT MATCH INSIDE "I LIKED".     *
008400****************************************************************
008500 01  CM-TRIGGER-PHRASE-LIT.
008600*    PREFERENCE - 9 TRIGGERS
008700     05  FILLER PIC X(24) VALUE 'I PREFER '.
008800     05  FILLER PIC X(24) VALUE 'I LIKE '.
008900     05  FILLER PIC X(24) VALUE 'I ENJOY '.
009000     05  FILLER PIC X(24) VALUE 'I LOVE '.
009100     05  FILLER PIC X(24) VALUE 'I HATE '.
009200     05  FILLER PIC X(24) VALUE 'I DISLIKE '.
009300     05  FILLER PIC X(24) VALUE 'I AM A FAN OF '.
009400     05  FILLER PIC X(24) VALUE 'I AM FOND OF '.
009500     05  FILLER PIC X(24) VALUE 'I WOULD RATHER '.
009600*    GOAL - 10 TRIGGERS
009700     05  FILLER PIC X(24) VALUE 'I WANT TO '.
009800     05  FILLER PIC X(24) VALUE 'I WISH TO '.
009900     05  FILLER PIC X(24) VALUE 'I HOPE TO '.
010000     05  FILLER PIC X(24) VALUE 'I PLAN TO '.
010100     05  FILLER PIC X(24) VALUE 'I AIM TO '.
010200     05  FILLER PIC X(24) VALUE 'I INTEND TO '.
010300     05  FILLER PIC X(24) VALUE 'MY GOAL IS TO '.
010400     05  FILLER PIC X(24) VALUE 'MY OBJECTIVE IS TO '.
010500     05  FILLER PIC X(24) VALUE 'I AM WORKING TOWARDS '.
010600     05  FILLER PIC X(24) VALUE 'I AM WORKING ON '.
010700*    COMMITMENT - 7 TRIGGERS
010800     05  FILLER PIC X(24) VALUE 'I WILL '.
010900     05  FILLER PIC X(24) VALUE 'I SHALL '.
011000     05  FILLER PIC X(24) VALUE 'I PROMISE TO '.
011100     05  FILLER PIC X(24) VALUE 'I COMMIT TO '.
011200     05  FILLER PIC X(24) VALUE 'I AM GOING TO '.
011300     05  FILLER PIC X(24) VALUE 'I AM DEDICATED TO '.
011400     05  FILLER PIC X(24) VALUE 'I AM COMMITTED TO '.
011500*    SKILL - 12 TRIGGERS
011600     05  FILLER PIC X(24) VALUE 'I KNOW '.
011700     05  FILLER PIC X(24) VALUE 'I CAN '.
011800     05  FILLER PIC X(24) VALUE 'I AM ABLE TO '.
011900     05  FILLER PIC X(24) VALUE 'I AM EXPERIENCED WITH '.
012000     05  FILLER PIC X(24) VALUE 'I AM FAMILIAR WITH '.
012100     05  FILLER PIC X(24) VALUE 'I AM GOOD AT '.
012200     05  FILLER PIC X(24) VALUE 'I AM GREAT AT '.
012300     05  FILLER PIC X(24) VALUE 'I AM SKILLED IN '.
012400     05  FILLER PIC X(24) VALUE 'I AM PROFICIENT IN '.
012500     05  FILLER PIC X(24) VALUE 'I AM LEARNING '.
012600     05  FILLER PIC X(24) VALUE 'I AM STUDYING '.
012700     05  FILLER PIC X(24) VALUE 'I AM PRACTICING '.
012800*    FEEDBACK - 14 TRIGGERS
012900     05  FILLER PIC X(24) VALUE 'I THINK THAT '.
013000     05  FILLER PIC X(24) VALUE 'I THINK '.
013100     05  FILLER PIC X(24) VALUE 'I FEEL '.
013200     05  FILLER PIC X(24) VALUE 'I BELIEVE '.
013300     05  FILLER PIC X(24) VALUE 'I FIND '.
013400     05  FILLER PIC X(24) VALUE 'I CONSIDER '.
013500     05  FILLER PIC X(24) VALUE 'THIS IS '.
013600     05  FILLER PIC X(24) VALUE 'THAT WAS '.
013700     05  FILLER PIC X(24) VALUE 'IT SEEMS '.
013800     05  FILLER PIC X(24) VALUE 'I AM SATISFIED WITH '.
013900     05  FILLER PIC X(24) VALUE 'I AM HAPPY WITH '.
014000     05  FILLER PIC X(24) VALUE 'I AM UNHAPPY WITH '.
014100     05  FILLER PIC X(24) VALUE 'I AM DISAPPOINTED WITH '.
014200     05  FILLER PIC X(24) VALUE 'I AM PLEASED WITH '.
014300 01  CM-TRIGGER-PHRASE-TABLE REDEFINES CM-TRIGGER-PHRASE-LIT.
014400     05  CM-TRIG-PHRASE                   PIC X(24)
014500                                            OCCURS 52 TIMES.
014600
014700 01  CM-TRIGGER-LEN-LIT.
014800*    PREFERENCE
014900     05  FILLER PIC 9(02) VALUE 09.
015000     05  FILLER PIC 9(02) VALUE 07.
015100     05  FILLER PIC 9(02) VALUE 08.
015200     05  FILLER PIC 9(02) VALUE 07.
015300     05  FILLER PIC 9(02) VALUE 07.
015400     05  FILLER PIC 9(02) VALUE 10.
015500     05  FILLER PIC 9(02) VALUE 14.
015600     05  FILLER PIC 9(02) VALUE 13.
015700     05  FILLER PIC 9(02) VALUE 15.
015800*    GOAL
015900     05  FILLER PIC 9(02) VALUE 10.
016000     05  FILLER PIC 9(02) VALUE 10.
016100     05  FILLER PIC 9(02) VALUE 10.
016200     05  FILLER PIC 9(02) VALUE 10.
016300     05  FILLER PIC 9(02) VALUE 09.
016400     05  FILLER PIC 9(02) VALUE 12.
016500     05  FILLER PIC 9(02) VALUE 14.
016600     05  FILLER PIC 9(02) VALUE 19.
016700     05  FILLER PIC 9(02) VALUE 21.
016800     05  FILLER PIC 9(02) VALUE 16.
016900*    COMMITMENT
017000     05  FILLER PIC 9(02) VALUE 07.
017100     05  FILLER PIC 9(02) VALUE 08.
017200     05  FILLER PIC 9(02) VALUE 13.
017300     05  FILLER PIC 9(02) VALUE 12.
017400     05  FILLER PIC 9(02) VALUE 14.
017500     05  FILLER PIC 9(02) VALUE 18.
017600     05  FILLER PIC 9(02) VALUE 18.
017700*    SKILL
017800     05  FILLER PIC 9(02) VALUE 07.
017900     05  FILLER PIC 9(02) VALUE 06.
018000     05  FILLER PIC 9(02) VALUE 13.
018100     05  FILLER PIC 9(02) VALUE 22.
018200     05  FILLER PIC 9(02) VALUE 19.
018300     05  FILLER PIC 9(02) VALUE 13.
018400     05  FILLER PIC 9(02) VALUE 14.
018500     05  FILLER PIC 9(02) VALUE 16.
018600     05  FILLER PIC 9(02) VALUE 19.
018700     05  FILLER PIC 9(02) VALUE 14.
018800     05  FILLER PIC 9(02) VALUE 14.
018900     05  FILLER PIC 9(02) VALUE 16.
019000*    FEEDBACK
019100     05  FILLER PIC 9(02) VALUE 13.
019200     05  FILLER PIC 9(02) VALUE 08.
019300     05  FILLER PIC 9(02) VALUE 07.
019400     05  FILLER PIC 9(02) VALUE 10.
019500     05  FILLER PIC 9(02) VALUE 07.
019600     05  FILLER PIC 9(02) VALUE 11.
019700     05  FILLER PIC 9(02) VALUE 08.
019800     05  FILLER PIC 9(02) VALUE 09.
019900     05  FILLER PIC 9(02) VALUE 09.
020000     05  FILLER PIC 9(02) VALUE 20.
020100     05  FILLER PIC 9(02) VALUE 16.
020200     05  FILLER PIC 9(02) VALUE 18.
020300     05  FILLER PIC 9(02) VALUE 23.
020400     05  FILLER PIC 9(02) VALUE 18.
020500 01  CM-TRIGGER-LEN-TABLE REDEFINES CM-TRIGGER-LEN-LIT.
020600     05  CM-TRIG-LEN                      PIC 9(02)
020700                                            OCCURS 52 TIMES.
020800
020900****************************************************************
021000*    TURN-LEVEL SKIP LIST - A USER TURN WHOSE TRIMMED TEXT      *
021100*    EXACTLY MATCHES ONE OF THESE (CASE-INSENSITIVE) IS NOT     *
021200*    MINED AT ALL.                                              *
021300****************************************************************
021400 01  CM-TURN-SKIP-LIT.
021500     05  FILLER                           PIC X(10) VALUE 'YES'.
021600     05  FILLER                           PIC X(10) VALUE 'NO'.
021700     05  FILLER                           PIC X(10) VALUE 'OK'.
021800     05  FILLER                           PIC X(10) VALUE 'OKAY'.
021900     05  FILLER                           PIC X(10) VALUE 'THANKS'.
022000     05  FILLER                           PIC X(10) VALUE
022100         'THANK YOU'.
022200 01  CM-TURN-SKIP-TABLE REDEFINES CM-TURN-SKIP-LIT.
022300     05  CM-TURN-SKIP-WORD                PIC X(10)
022400                                            OCCURS 6 TIMES.
022500
022600****************************************************************
022700*    CONTENT SKIP LIST - EXTRACTED CONTENT THAT EXACTLY         *
022800*    MATCHES ONE OF THESE IS DISCARDED.                        *
022900****************************************************************
023000 01  CM-CONTENT-SKIP-LIT.
023100     05  FILLER                           PIC X(10) VALUE 'IT'.
023200     05  FILLER                           PIC X(10) VALUE 'THIS'.
023300     05  FILLER                           PIC X(10) VALUE 'THAT'.
023400     05  FILLER                           PIC X(10) VALUE
023500         'SOMETHING'.
023600     05  FILLER                           PIC X(10) VALUE
023700         'THINGS'.
023800 01  CM-CONTENT-SKIP-TABLE REDEFINES CM-CONTENT-SKIP-LIT.
023900     05  CM-CONTENT-SKIP-WORD             PIC X(10)
024000                                            OCCURS 5 TIMES.
024100
024200****************************************************************
024300*    CONFIDENCE FACTOR - LEADING WORDS THAT DISQUALIFY THE      *
024400*    +.200 "WELL FORMED CONTENT" BONUS WHEN CONTENT BEGINS      *
024500*    WITH ONE OF THEM.                                         *
024600****************************************************************
024700 01  CM-LEADING-SKIP-LIT.
024800     05  FILLER                           PIC X(5) VALUE 'THE '.
024900     05  FILLER                           PIC X(5) VALUE 'A '.
025000     05  FILLER                           PIC X(5) VALUE 'AN '.
025100     05  FILLER                           PIC X(5) VALUE 'AND '.
025200     05  FILLER                           PIC X(5) VALUE 'OR '.
025300     05  FILLER                           PIC X(5) VALUE 'BUT '.
025400 01  CM-LEADING-SKIP-TABLE REDEFINES CM-LEADING-SKIP-LIT.
025500     05  CM-LEADING-SKIP-WORD             PIC X(5)
025600                                            OCCURS 6 TIMES.
025700 01  CM-LEADING-SKIP-LEN-LIT.
025800     05  FILLER                           PIC 9(01) VALUE 4.
025900     05  FILLER                           PIC 9(01) VALUE 2.
026000     05  FILLER                           PIC 9(01) VALUE 3.
026100     05  FILLER                           PIC 9(01) VALUE 4.
026200     05  FILLER                           PIC 9(01) VALUE 3.
026300     05  FILLER                           PIC 9(01) VALUE 4.
026400 01  CM-LEADING-SKIP-LEN-TABLE
026500         REDEFINES CM-LEADING-SKIP-LEN-LIT.
026600     05  CM-LEADING-SKIP-LEN              PIC 9(01)
026700                                            OCCURS 6 TIMES.
026800
026900****************************************************************
027000*    RELEVANCE FACTOR - "LEARNING / WORKING ON IT" WORDS        *
027100*    (SUBSTRING, ANYWHERE IN CONTENT) AND LEADING PRONOUN       *
027200*    PHRASES.                                                  *
027300****************************************************************
027400 01  CM-RELEVANCE-WORD-LIT.
027500     05  FILLER                           PIC X(10) VALUE
027600         'LEARN'.
027700     05  FILLER                           PIC X(10) VALUE
027800         'STUDY'.
027900     05  FILLER                           PIC X(10) VALUE
028000         'WORK'.
028100     05  FILLER                           PIC X(10) VALUE
028200         'PRACTICE'.
028300     05  FILLER                           PIC X(10) VALUE
028400         'IMPROVE'.
028500     05  FILLER                           PIC X(10) VALUE
028600         'DEVELOP'.
028700 01  CM-RELEVANCE-WORD-TABLE
028800         REDEFINES CM-RELEVANCE-WORD-LIT.
028900     05  CM-RELEVANCE-WORD                PIC X(10)
029000                                            OCCURS 6 TIMES.
029100 01  CM-RELEVANCE-WORD-LEN-LIT.
029200     05  FILLER                           PIC 9(02) VALUE 05.
029300     05  FILLER                           PIC 9(02) VALUE 05.
029400     05  FILLER                           PIC 9(02) VALUE 04.
029500     05  FILLER                           PIC 9(02) VALUE 08.
029600     05  FILLER                           PIC 9(02) VALUE 07.
029700     05  FILLER                           PIC 9(02) VALUE 07.
029800 01  CM-RELEVANCE-WORD-LEN-TABLE
029900         REDEFINES CM-RELEVANCE-WORD-LEN-LIT.
030000     05  CM-RELEVANCE-WORD-LEN            PIC 9(02)
030100                                            OCCURS 6 TIMES.
030200
030300 01  CM-RELEVANCE-LEAD-LIT.
030400     05  FILLER                           PIC X(3) VALUE 'I '.
030500     05  FILLER                           PIC X(3) VALUE 'MY '.
030600     05  FILLER                           PIC X(3) VALUE 'ME '.
030700 01  CM-RELEVANCE-LEAD-TABLE
030800         REDEFINES CM-RELEVANCE-LEAD-LIT.
030900     05  CM-RELEVANCE-LEAD-WORD           PIC X(3)
031000                                            OCCURS 3 TIMES.
031100 01  CM-RELEVANCE-LEAD-LEN-LIT.
031200     05  FILLER                           PIC 9(01) VALUE 2.
031300     05  FILLER                           PIC 9(01) VALUE 3.
031400     05  FILLER                           PIC 9(01) VALUE 3.
031500 01  CM-RELEVANCE-LEAD-LEN-TABLE
031600         REDEFINES CM-RELEVANCE-LEAD-LEN-LIT.
031700     05  CM-RELEVANCE-LEAD-LEN            PIC 9(01)
031800                                            OCCURS 3 TIMES.
031900
032000****************************************************************
032100*    SPECIFICITY FACTOR - NAMED-TOPIC AND CADENCE PHRASES       *
032200*    (SUBSTRING, ANYWHERE IN CONTENT).  THE DECIMAL-DIGIT       *
032300*    BONUS NEEDS NO TABLE - IT IS A CHARACTER-CLASS TEST.       *
032400****************************************************************
032500 01  CM-SPECIFICITY-PHRASE-LIT.
032600     05  FILLER                           PIC X(20) VALUE
032700         'PYTHON'.
032800     05  FILLER                           PIC X(20) VALUE
032900         'MACHINE LEARNING'.
033000     05  FILLER                           PIC X(20) VALUE
033100         'DATA SCIENCE'.
033200     05  FILLER                           PIC X(20) VALUE
033300         '2 HOURS'.
033400     05  FILLER                           PIC X(20) VALUE
033500         'EVERY EVENING'.
033600 01  CM-SPECIFICITY-PHRASE-TABLE
033700         REDEFINES CM-SPECIFICITY-PHRASE-LIT.
033800     05  CM-SPECIFICITY-PHRASE            PIC X(20)
033900                                            OCCURS 5 TIMES.
034000 01  CM-SPECIFICITY-LEN-LIT.
034100     05  FILLER                           PIC 9(02) VALUE 06.
034200     05  FILLER                           PIC 9(02) VALUE 16.
034300     05  FILLER                           PIC 9(02) VALUE 12.
034400     05  FILLER                           PIC 9(02) VALUE 07.
034500     05  FILLER                           PIC 9(02) VALUE 13.
034600 01  CM-SPECIFICITY-LEN-TABLE
034700         REDEFINES CM-SPECIFICITY-LEN-LIT.
034800     05  CM-SPECIFICITY-LEN               PIC 9(02)
034900                                            OCCURS 5 TIMES.
