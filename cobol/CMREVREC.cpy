000100****************************************************************
000200*                                                              *
000300*    CMREVREC   -  ADMIN REVIEW REQUEST RECORD                  *
000400*                                                               *
000500*    REVIEW DD, INPUT ONLY TO CMADMREV.  ONE RECORD PER         *
000600*    APPROVE/REJECT DECISION AN ADMINISTRATOR MADE AGAINST A    *
000700*    BUFFERED MEMORY.  80 BYTES.                                *
000800*                                                               *
000900****************************************************************
001000 01  CM-REVIEW-RECORD.
001100     05  REV-BUF-ID                       PIC 9(7).
001200     05  REV-ACTION                       PIC X(10).
001300     05  REV-NOTES                        PIC X(60).
001400     05  FILLER                           PIC X(3).
