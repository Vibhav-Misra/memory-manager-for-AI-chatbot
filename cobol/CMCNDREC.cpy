000100****************************************************************
000200*                                                              *
000300*    CMCNDREC   -  CANDIDATE MEMORY RECORD / TABLE ENTRY         *
000400*                                                               *
000500*    BUILT BY THE EXTRACTOR (PARAGRAPHS 2000-2699 OF CMEXTRCT)  *
000600*    AND HELD IN CM-CAND-TABLE FOR SCORING, SORTING AND         *
000700*    DEDUPLICATION BEFORE IT IS EITHER STORED, BUFFERED,        *
000800*    REJECTED OR MERGED.  300 BYTES OF PERSISTABLE FIELDS PLUS  *
000900*    WORK FIELDS CARRIED ONLY IN THE IN-MEMORY TABLE.           *
001000*                                                               *
001100****************************************************************
001200 01  CM-CANDIDATE-RECORD.
001300     05  CAND-ID                         PIC 9(5).
001400     05  CAND-TYPE                       PIC X(10).
001410         88  CAND-TYPE-PREFERENCE          VALUE 'PREFERENCE'.
001420         88  CAND-TYPE-GOAL                VALUE 'GOAL'.
001430         88  CAND-TYPE-COMMITMENT          VALUE 'COMMITMENT'.
001440         88  CAND-TYPE-SKILL               VALUE 'SKILL'.
001450         88  CAND-TYPE-FEEDBACK            VALUE 'FEEDBACK'.
001500     05  CAND-CONTENT                    PIC X(200).
001600     05  CAND-CONFIDENCE                 PIC 9V999.
001700     05  CAND-RELEVANCE                  PIC 9V999.
001800     05  CAND-SPECIFICITY                PIC 9V999.
001900     05  CAND-SALIENCE                    PIC 9V999.
002000     05  CAND-SOURCE-SEQ                  PIC 9(5).
002100     05  CAND-EVIDENCE                    PIC X(40).
002200     05  CAND-TSTAMP                      PIC X(19).
002300     05  FILLER                           PIC X(5).
002400
002500****************************************************************
002600*    WORK FIELDS CARRIED ALONGSIDE EACH CANDIDATE TABLE ENTRY   *
002700*    DURING THE SCORE / SORT / DEDUPE / DECIDE PHASES.  NOT     *
002800*    PART OF ANY OUTPUT RECORD.                                 *
002900****************************************************************
003000 01  CM-CANDIDATE-WORK-FIELDS.
003100     05  CAND-ACTION                      PIC X(10).
003200         88  CAND-ACTION-KEEP              VALUE 'KEEP'.
003300         88  CAND-ACTION-BUFFER            VALUE 'BUFFER'.
003400         88  CAND-ACTION-REJECT            VALUE 'REJECT'.
003500         88  CAND-ACTION-MERGE             VALUE 'MERGE'.
003600     05  CAND-MERGE-REASON                 PIC X(40).
003700     05  CAND-WORD-COUNT                   PIC S9(4) COMP-3.
003800     05  CAND-WORD-TABLE.
003900         10  CAND-WORD                     PIC X(20)
004000                                            OCCURS 40 TIMES.
004100     05  FILLER                            PIC X(1).
