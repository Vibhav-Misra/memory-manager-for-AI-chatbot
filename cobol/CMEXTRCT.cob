000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CMEXTRCT.
000300 AUTHOR. R T HALVERSEN.
000400 INSTALLATION. SYSTEMS DEVELOPMENT.
000500 DATE-WRITTEN. 03/1987.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  CMEXTRCT IS PASS 1 OF THE CONVERSATIONAL MEMORY EXTRACT      *
001200*  JOB.  IT READS THE CONVERSATION TURNS FILE, MINES EACH      *
001300*  USER TURN FOR CANDIDATE MEMORIES AGAINST THE FIVE TRIGGER    *
001400*  CATEGORIES (PREFERENCE, GOAL, COMMITMENT, SKILL, FEEDBACK), *
001500*  SCORES EACH CANDIDATE ON CONFIDENCE, RELEVANCE AND          *
001600*  SPECIFICITY, COMBINES THESE INTO A SALIENCE SCORE,          *
001700*  DEDUPLICATES AGAINST THE EXISTING STORE AND AMONG ITSELF,   *
001800*  AND FILES EACH SURVIVING CANDIDATE AS STORED, BUFFERED,     *
001900*  REJECTED OR MERGED.  PRODUCES SECTIONS 1 THROUGH 3 OF THE   *
002000*  RUN REPORT.  CMADMREV (PASS 2) FINISHES THE REPORT.         *
002100*                                                              *
002200*J    JCL..                                                    *
002300*                                                              *
002400* //CMEXTRCT EXEC PGM=CMEXTRCT                                 *
002500* //SYSOUT   DD SYSOUT=*                                       *
002600* //TURNS    DD DSN=PROD.CONVMEM.TURNS,DISP=SHR                *
002700* //STORE    DD DSN=PROD.CONVMEM.STORE,DISP=OLD                *
002800* //BUFFER   DD DSN=PROD.CONVMEM.BUFFER,DISP=OLD               *
002900* //AUDIT    DD DSN=PROD.CONVMEM.AUDIT,DISP=MOD                *
003000* //REPORT   DD DSN=PROD.CONVMEM.REPORT,DISP=(,CATLG,CATLG),   *
003100* //            UNIT=USER,SPACE=(TRK,(5,5),RLSE)               *
003200* //*                                                          *
003300*                                                              *
003400*P    ENTRY PARAMETERS..                                       *
003500*     NONE.                                                    *
003600*                                                              *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003800*     I/O ERROR ON ANY OF THE FIVE FILES LISTED ABOVE.         *
003900*                                                              *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004100*     NONE.                                                    *
004200*                                                              *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004400*     CMCONSTS  ---- TRIGGER PHRASE / SKIP WORD / SCORING      *
004500*                    CONSTANT TABLES                          *
004600*     CMCNDREC  ---- CANDIDATE MEMORY WORK RECORD LAYOUT       *
004700*     CMSTOREC  ---- STORED MEMORY RECORD LAYOUT               *
004800*     CMBUFREC  ---- BUFFERED MEMORY RECORD LAYOUT             *
004900*     CMAUDREC  ---- AUDIT TRAIL RECORD LAYOUT                 *
005000*     CMTRNREC  ---- CONVERSATION TURN RECORD LAYOUT           *
005100*     CMRPTLIN  ---- REPORT PRINT LINE LAYOUTS                 *
005200*                                                              *
005300****************************************************************
005400*    CHANGE LOG                                                *
005500*                                                              *
005600* 03/12/87 RTH  0000  ORIGINAL CODING - TRIGGER SCAN, SCORING, *
005700*                     STORE DEDUPE AND REPORT SECTIONS 1-3.   *
005800* 07/09/87 RTH  0041  ADDED CANDIDATE-VS-CANDIDATE (PHASE B)   *
005900*                     DEDUPE - PASS 1 WAS MISSING SAME-RUN     *
006000*                     DUPLICATES WHEN TWO TURNS SAID THE SAME  *
006100*                     THING.                                   *
006200* 11/20/88 DLO  0077  BUFFER REWRITE WAS TRUNCATING THE FILE   *
006300*                     ON AN EMPTY RUN - NOW SKIPS REWRITE WHEN  *
006400*                     NOTHING NEW WAS ADDED.                   *
006500* 02/14/90 TKW  0103  SALIENCE ROUNDING CHANGED FROM TRUNCATE   *
006600*                     TO ROUNDED PER NEW SCORING SPEC.          *
006700* 06/01/91 RTH  0119  ADDED CM-CONTENT-SKIP-WORD TABLE - "IT", *
006800*                     "THIS" AND LIKE FRAGMENTS WERE SCORING   *
006900*                     AS VALID CANDIDATES.                     *
007000* 09/30/92 DLO  0140  WIDENED CAND-CONTENT FROM 120 TO 200      *
007100*                     BYTES - LONGER MEMORIES WERE TRUNCATING.  *
007200* 04/18/94 JBC  0162  FIXED JACCARD COMPUTE - WORD TABLE WAS    *
007300*                     NOT BEING CLEARED BETWEEN CANDIDATES,     *
007400*                     INFLATING SIMILARITY ON LATER ROWS.       *
007500* 01/09/96 TKW  0188  RELEVANCE LEADING-PRONOUN BONUS ADDED     *
007600*                     PER REQUEST FROM MODELING GROUP.         *
007700* 08/22/97 MAP  0201  SPECIFICITY DIGIT-CLASS TEST REWRITTEN    *
007800*                     USING SPECIAL-NAMES CLASS CONDITION -     *
007900*                     OLD 0-9 TABLE LOOKUP WAS TOO SLOW ON      *
008000*                     LONG CONTENT STRINGS.                    *
008100* 10/05/98 JBC  0219  YEAR 2000 - WS-RUN-TSTAMP CENTURY BYTES   *
008200*                     NOW SET EXPLICITLY RATHER THAN DERIVED    *
008300*                     FROM THE SYSTEM CLOCK 2-DIGIT YEAR.       *
008400* 03/02/99 MAP  0226  Y2K FOLLOWUP - VERIFIED TSTAMP COMPARES   *
008500*                     CORRECTLY ACROSS THE CENTURY BOUNDARY ON   *
008600*                     STORE DEDUPE LOOKUP.                     *
008700* 07/11/00 RTH  0240  STORE-NEXT-ID WAS NOT RESTARTING FROM THE  *
008800*                     HIGH-WATER MARK WHEN THE STORE FILE WAS   *
008900*                     EMPTY AT START OF RUN.                    *
009000* 05/16/02 DLO  0258  MERGE THRESHOLD MOVED TO CMCONSTS SO IT   *
009100*                     CAN BE TUNED WITHOUT A RECOMPILE.         *
009200* 09/18/03 MAP  0271  CLEANED UP TRIM AND WORD-MATCH LOOPS LEFT *
009300*                     OVER FROM THE 0258 CHANGE - NONE OF THEM  *
009400*                     BELONG INLINE UNDER SHOP STANDARDS, AND   *
009500*                     TWO TOKENIZER PARAGRAPHS HAD DRIFTED ONTO *
009600*                     THE SAME NUMBER.  NO LOGIC CHANGE.        *
009610* 04/14/04 PMK  0289  SPEC REVIEW FINDINGS - CONTENT WAS NOT    *
009620*                     CUT AT THE FIRST SENTENCE TERMINATOR,    *
009630*                     TURNS UNDER 10 CHARS AND CONTENT UNDER 5  *
009640*                     CHARS WERE NOT BEING SKIPPED, AND THE     *
009650*                     SPEAKER COMPARE WAS NOT CASE-FOLDED LIKE   *
009660*                     EVERY OTHER TEXT COMPARE IN THIS PROGRAM.  *
009670*                     ALSO ADDED 88-LEVELS TO THE CATEGORY AND   *
009680*                     DECISION/ACTION FIELDS IN CMCNDREC,        *
009685*                     CMSTOREC, CMBUFREC AND CMAUDREC PER SHOP   *
009690*                     STANDARDS.                                 *
009691* 04/16/04 PMK  0290  CONFIDENCE END-PUNCTUATION BONUS WAS       *
009692*                     TESTING CAND-CONTENT, WHICH CAN NEVER END  *
009693*                     IN A TERMINATOR AFTER THE 0289 CONTENT-CUT *
009694*                     CHANGE - NOW KEYED OFF THE TURN TEXT'S OWN *
009695*                     LAST CHARACTER, SAVED BEFORE IT IS LOST.   *
009696*                     DEDUPE PHASE B NOW MERGES THE LOWER-        *
009697*                     SALIENCE CANDIDATE OF A PAIR INSTEAD OF    *
009698*                     ALWAYS THE LATER-EXTRACTED ONE, AND BOTH   *
009699*                     DEDUPE PHASES NOW COMPARE CONTENT ACROSS   *
009700*                     CATEGORIES RATHER THAN WITHIN ONE.         *
009701****************************************************************
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-3090.
010100 OBJECT-COMPUTER. IBM-3090.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM
010400     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700     SELECT TURNS-FILE ASSIGN TO TURNS
010800         ORGANIZATION IS LINE SEQUENTIAL.
010900     SELECT STORE-FILE ASSIGN TO STORE
011000         ORGANIZATION IS SEQUENTIAL
011100         FILE STATUS IS WS-STORE-STATUS.
011200     SELECT BUFFER-FILE ASSIGN TO BUFFER
011300         ORGANIZATION IS SEQUENTIAL
011400         FILE STATUS IS WS-BUFFER-STATUS.
011500     SELECT AUDIT-FILE ASSIGN TO AUDIT
011600         ORGANIZATION IS SEQUENTIAL
011700         FILE STATUS IS WS-AUDIT-STATUS.
011800     SELECT REPORT-FILE ASSIGN TO REPORT
011900         ORGANIZATION IS LINE SEQUENTIAL.
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  TURNS-FILE.
012300 COPY CMTRNREC.
012400 FD  STORE-FILE.
012500 COPY CMSTOREC.
012600 FD  BUFFER-FILE.
012700 COPY CMBUFREC.
012800 FD  AUDIT-FILE.
012900 COPY CMAUDREC.
013000 FD  REPORT-FILE.
013100 01  REPORT-LINE                         PIC X(132).
013200 EJECT
013300 WORKING-STORAGE SECTION.
013400 01  FILLER PIC X(32)
013500      VALUE 'CMEXTRCT WORKING STORAGE BEGINS'.
013600****************************************************************
013700*    READ-ONLY BUSINESS RULE TABLES                            *
013800****************************************************************
013900 COPY CMCONSTS.
014000****************************************************************
014100*    CURRENT-CANDIDATE SCRATCH AREA - ONE CANDIDATE AT A TIME   *
014200*    IS BUILT HERE BY THE TRIGGER SCAN, SCORED, AND THEN        *
014300*    PUSHED OUT INTO THE PARALLEL CANDIDATE TABLE BELOW.        *
014400****************************************************************
014500 COPY CMCNDREC.
014600 EJECT
014700****************************************************************
014800*    77-LEVEL TABLE-SIZE CONSTANTS                             *
014900****************************************************************
015000 77  WS-MAX-CANDIDATES             PIC 9(3) VALUE 150.
015100 77  WS-MAX-STORE                  PIC 9(3) VALUE 400.
015200 77  WS-MAX-BUFFER                 PIC 9(3) VALUE 250.
015300 77  WS-MAX-WORDS                  PIC 9(2) VALUE 30.
015400****************************************************************
015500*    SWITCHES                                                  *
015600****************************************************************
015700 01  WS-SWITCHES.
015800     05  WS-TURNS-EOF-SW            PIC X(1) VALUE 'N'.
015900         88  WS-TURNS-EOF            VALUE 'Y'.
016000     05  WS-STORE-EOF-SW            PIC X(1) VALUE 'N'.
016100         88  WS-STORE-EOF             VALUE 'Y'.
016200     05  WS-BUFFER-EOF-SW           PIC X(1) VALUE 'N'.
016300         88  WS-BUFFER-EOF            VALUE 'Y'.
016400     05  WS-SKIP-TURN-SW            PIC X(1) VALUE 'N'.
016500         88  WS-SKIP-TURN             VALUE 'Y'.
016600     05  WS-SKIP-CAND-SW            PIC X(1) VALUE 'N'.
016700         88  WS-SKIP-CAND             VALUE 'Y'.
016800     05  WS-TRIGGER-FOUND-SW        PIC X(1) VALUE 'N'.
016900         88  WS-TRIGGER-FOUND         VALUE 'Y'.
017000     05  WS-BUFFER-DIRTY-SW         PIC X(1) VALUE 'N'.
017100         88  WS-BUFFER-DIRTY          VALUE 'Y'.
017200     05  FILLER                     PIC X(1).
017300 01  WS-FILE-STATUSES.
017400     05  WS-STORE-STATUS            PIC X(2) VALUE '00'.
017500     05  WS-BUFFER-STATUS           PIC X(2) VALUE '00'.
017600     05  WS-AUDIT-STATUS            PIC X(2) VALUE '00'.
017700     05  FILLER                     PIC X(2).
017710 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
017720     05  WS-ALL-STATUSES            PIC X(8).
017800****************************************************************
017900*    RUN TIMESTAMP - SET ONCE AT 1000-INITIALIZE, STAMPED ON   *
018000*    EVERY AUDIT, STORE AND BUFFER RECORD WRITTEN THIS RUN.     *
018100*    CENTURY BYTES ARE SET EXPLICITLY - SEE 10/05/98 CHANGE.    *
018200****************************************************************
018300 01  WS-RUN-TSTAMP.
018400     05  WS-RUN-TSTAMP-CENTURY      PIC X(2).
018500     05  WS-RUN-TSTAMP-YY           PIC X(2).
018600     05  FILLER                     PIC X(1) VALUE '-'.
018700     05  WS-RUN-TSTAMP-MM           PIC X(2).
018800     05  FILLER                     PIC X(1) VALUE '-'.
018900     05  WS-RUN-TSTAMP-DD           PIC X(2).
019000     05  FILLER                     PIC X(1) VALUE ' '.
019100     05  WS-RUN-TSTAMP-HH           PIC X(2).
019200     05  FILLER                     PIC X(1) VALUE ':'.
019300     05  WS-RUN-TSTAMP-MN           PIC X(2).
019400     05  FILLER                     PIC X(1) VALUE ':'.
019500     05  WS-RUN-TSTAMP-SS           PIC X(2).
019600 01  WS-CURRENT-DATE-FIELDS.
019700     05  WS-CURRENT-DATE            PIC 9(6).
019800     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
019900         10  WS-CURR-YY             PIC 9(2).
020000         10  WS-CURR-MM             PIC 9(2).
020100         10  WS-CURR-DD             PIC 9(2).
020200     05  FILLER                     PIC X(1).
020300 01  WS-CURRENT-TIME-FIELDS.
020400     05  WS-CURRENT-TIME            PIC 9(8).
020500     05  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
020600         10  WS-CURR-HH             PIC 9(2).
020700         10  WS-CURR-MN              PIC 9(2).
020800         10  WS-CURR-SS              PIC 9(2).
020900         10  FILLER                 PIC 9(2).
021000 EJECT
021100****************************************************************
021200*    CANDIDATE TABLE - PARALLEL OCCURS ARRAYS, ONE ELEMENT      *
021300*    PER FIELD OF CM-CANDIDATE-RECORD PLUS WORK FIELDS.  A      *
021400*    CANDIDATE IS PUSHED IN HERE ONCE IT HAS A TRIGGER MATCH,   *
021500*    THEN SCORED, DEDUPED AND FINALLY WRITTEN AWAY BY           *
021600*    DISPOSITION ORDER.  REPLACES A CM-CANDIDATE-RECORD-SHAPED  *
021700*    OCCURS TABLE, WHICH CANNOT BE COPYD UNDER ANOTHER 01.      *
021800****************************************************************
021900 01  WS-CANDIDATE-TABLE.
022000     05  WS-CAND-COUNT              PIC S9(4) COMP-3 VALUE 0.
022100     05  CAND-ID-TAB                PIC 9(5)
022200                                      OCCURS 150 TIMES.
022300     05  CAND-TYPE-TAB               PIC X(10)
022400                                      OCCURS 150 TIMES.
022500     05  CAND-CAT-IX-TAB             PIC 9(1)
022600                                      OCCURS 150 TIMES.
022700     05  CAND-CONTENT-TAB            PIC X(200)
022800                                      OCCURS 150 TIMES.
022900     05  CAND-CONFIDENCE-TAB         PIC 9V999
023000                                      OCCURS 150 TIMES.
023100     05  CAND-RELEVANCE-TAB          PIC 9V999
023200                                      OCCURS 150 TIMES.
023300     05  CAND-SPECIFICITY-TAB        PIC 9V999
023400                                      OCCURS 150 TIMES.
023500     05  CAND-SALIENCE-TAB           PIC 9V999
023600                                      OCCURS 150 TIMES.
023700     05  CAND-SOURCE-SEQ-TAB         PIC 9(5)
023800                                      OCCURS 150 TIMES.
023900     05  CAND-EVIDENCE-TAB           PIC X(40)
024000                                      OCCURS 150 TIMES.
024100     05  CAND-TSTAMP-TAB             PIC X(19)
024200                                      OCCURS 150 TIMES.
024300     05  CAND-ACTION-TAB             PIC X(10)
024400                                      OCCURS 150 TIMES.
024500     05  CAND-REASON-TAB             PIC X(40)
024600                                      OCCURS 150 TIMES.
024700     05  FILLER                      PIC X(1).
024800 01  WS-SORT-ORDER-TABLE.
024900     05  CM-SORT-ORDER-TAB           PIC 9(3)
025000                                      OCCURS 150 TIMES.
025100     05  FILLER                      PIC X(1).
025200****************************************************************
025300*    WORD TABLES FOR JACCARD SIMILARITY - A TABLE OF TABLES,    *
025400*    ONE WORD-GROUP PER CANDIDATE / PER STORE ROW.  BUILT ONCE  *
025500*    AT TOKENIZE TIME SO DEDUPE DOES NOT RE-SPLIT CONTENT.      *
025600****************************************************************
025700 01  WS-CAND-WORD-TABLE.
025800     05  CM-CAND-WORD-GROUP         OCCURS 150 TIMES.
025900         10  CM-CAND-WORD-CT        PIC S9(2) COMP-3.
026000         10  CM-CAND-WORD-ARR       PIC X(20)
026100                                     OCCURS 30 TIMES.
026200     05  FILLER                     PIC X(1).
026300 01  WS-STORE-WORD-TABLE.
026400     05  CM-STORE-WORD-GROUP        OCCURS 400 TIMES.
026500         10  CM-STORE-WORD-CT       PIC S9(2) COMP-3.
026600         10  CM-STORE-WORD-ARR      PIC X(20)
026700                                     OCCURS 30 TIMES.
026800     05  FILLER                     PIC X(1).
026900 01  WS-SIMILARITY-SCRATCH.
027000     05  WS-SIM-CT-A                PIC S9(2) COMP-3.
027100     05  WS-SIM-WORDS-A              PIC X(20) OCCURS 30 TIMES.
027200     05  WS-SIM-CT-B                PIC S9(2) COMP-3.
027300     05  WS-SIM-WORDS-B              PIC X(20) OCCURS 30 TIMES.
027400     05  WS-SIM-MATCH-CT             PIC S9(2) COMP-3.
027500     05  WS-SIM-UNION-CT             PIC S9(2) COMP-3.
027600     05  WS-SIM-SCORE                PIC 9V999.
027700     05  FILLER                      PIC X(1).
027800 EJECT
027900****************************************************************
028000*    STORE TABLE - LOADED FROM THE STORE FILE AT 1100, USED    *
028100*    FOR PHASE A DEDUPE, REWRITTEN IN FULL AT 6600.             *
028200****************************************************************
028300 01  WS-STORE-TABLE.
028400     05  WS-STORE-COUNT              PIC S9(4) COMP-3 VALUE 0.
028500     05  STM-ID-TAB                  PIC 9(7)
028600                                      OCCURS 400 TIMES.
028700     05  STM-TYPE-TAB                PIC X(10)
028800                                      OCCURS 400 TIMES.
028900     05  STM-CONTENT-TAB             PIC X(200)
029000                                      OCCURS 400 TIMES.
029100     05  STM-SALIENCE-TAB            PIC 9V999
029200                                      OCCURS 400 TIMES.
029300     05  STM-DECISION-TAB            PIC X(10)
029400                                      OCCURS 400 TIMES.
029500     05  STM-TSTAMP-TAB              PIC X(19)
029600                                      OCCURS 400 TIMES.
029700     05  FILLER                      PIC X(1).
029800 01  WS-STORE-NEXT-ID               PIC 9(7) COMP-3 VALUE 0.
029900****************************************************************
030000*    BUFFER TABLE - LOADED AT 1200 SO NEW BUFFER CANDIDATES     *
030100*    CAN BE APPENDED AND THE WHOLE TABLE REWRITTEN AT 6700.     *
030200****************************************************************
030300 01  WS-BUFFER-TABLE.
030400     05  WS-BUFFER-COUNT             PIC S9(4) COMP-3 VALUE 0.
030500     05  BUF-ID-TAB                  PIC 9(7)
030600                                      OCCURS 250 TIMES.
030700     05  BUF-TYPE-TAB                PIC X(10)
030800                                      OCCURS 250 TIMES.
030900     05  BUF-CONTENT-TAB             PIC X(200)
031000                                      OCCURS 250 TIMES.
031100     05  BUF-SCORE-TAB               PIC 9V999
031200                                      OCCURS 250 TIMES.
031300     05  BUF-REASON-TAB              PIC X(40)
031400                                      OCCURS 250 TIMES.
031500     05  BUF-TSTAMP-TAB              PIC X(19)
031600                                      OCCURS 250 TIMES.
031700     05  FILLER                      PIC X(1).
031800 01  WS-BUFFER-NEXT-ID              PIC 9(7) COMP-3 VALUE 0.
031900 EJECT
032000****************************************************************
032100*    RUNNING COUNTERS - SECTIONS 1, 2 AND 3 OF THE REPORT       *
032200****************************************************************
032300 01  WS-RUN-COUNTERS.
032400     05  WS-TURNS-READ-CT           PIC S9(5) COMP-3 VALUE 0.
032500     05  WS-USER-TURNS-CT           PIC S9(5) COMP-3 VALUE 0.
032600     05  WS-CAND-MINED-CT           PIC S9(5) COMP-3 VALUE 0.
032700     05  WS-KEPT-CT                 PIC S9(5) COMP-3 VALUE 0.
032800     05  WS-BUFFERED-CT             PIC S9(5) COMP-3 VALUE 0.
032900     05  WS-REJECTED-CT             PIC S9(5) COMP-3 VALUE 0.
033000     05  WS-MERGED-CT               PIC S9(5) COMP-3 VALUE 0.
033100     05  FILLER                     PIC X(1).
033200 01  WS-CATEGORY-COUNTERS.
033300     05  WS-CAT-CTR                 OCCURS 5 TIMES.
033400         10  WS-CAT-CAND-CT         PIC S9(5) COMP-3 VALUE 0.
033500         10  WS-CAT-KEPT-CT         PIC S9(5) COMP-3 VALUE 0.
033600         10  WS-CAT-BUFFERED-CT     PIC S9(5) COMP-3 VALUE 0.
033700         10  WS-CAT-REJECTED-CT     PIC S9(5) COMP-3 VALUE 0.
033800         10  WS-CAT-MERGED-CT       PIC S9(5) COMP-3 VALUE 0.
033900     05  FILLER                     PIC X(1).
034000****************************************************************
034100*    SUBSCRIPTS AND INDICES - A DISTINCT NAME AT EACH NESTING   *
034200*    LEVEL SO AN INNER LOOP CANNOT CLOBBER AN OUTER ONE.        *
034300****************************************************************
034400 01  WS-SUBSCRIPTS.
034500     05  WS-CAT-IX                  PIC 9(1) COMP.
034600     05  WS-TRIG-IX                 PIC 9(2) COMP.
034700     05  WS-TRIG-ROW                PIC 9(2) COMP.
034800     05  WS-CAND-IX                 PIC 9(3) COMP.
034900     05  WS-OUTER-CAND-IX           PIC 9(3) COMP.
035000     05  WS-INNER-CAND-IX           PIC 9(3) COMP.
035100     05  WS-STORE-IX                PIC 9(3) COMP.
035200     05  WS-BUFFER-IX                PIC 9(3) COMP.
035300     05  WS-WORD-IX                 PIC 9(2) COMP.
035400     05  WS-WORD-IX-A               PIC 9(2) COMP.
035500     05  WS-WORD-IX-B               PIC 9(2) COMP.
035600     05  WS-SCAN-IX                 PIC 9(2) COMP.
035700     05  WS-SORT-IX                 PIC 9(3) COMP.
035800     05  WS-SORT-SWAP-IX            PIC 9(3) COMP.
035900     05  WS-HOLD-IX                 PIC 9(3) COMP.
036000     05  WS-CHAR-IX                 PIC 9(3) COMP.
036100     05  WS-UNSTRING-PTR            PIC 9(3) COMP.
036200     05  FILLER                     PIC X(1).
036300 EJECT
036400****************************************************************
036500*    GENERIC WORK FIELDS - TRIM, SUBSTRING SEARCH, SCORING      *
036600****************************************************************
036700 01  WS-GENERIC-WORK.
036800     05  WS-WORK-TEXT                PIC X(220).
036900     05  WS-WORK-TEXT-LEN            PIC 9(3) COMP.
037000     05  WS-TRIM-TEXT                PIC X(220).
037100     05  WS-TRIM-TEXT-LEN            PIC 9(3) COMP.
037200     05  WS-UPPER-TEXT               PIC X(220).
037300     05  WS-SEARCH-TARGET            PIC X(220).
037400     05  WS-SEARCH-TARGET-LEN        PIC 9(3) COMP.
037500     05  WS-SEARCH-PHRASE            PIC X(24).
037600     05  WS-SEARCH-PHRASE-LEN        PIC 9(2) COMP.
037700     05  WS-SEARCH-RESULT-SW         PIC X(1).
037800         88  WS-SEARCH-FOUND          VALUE 'Y'.
037950     05  WS-TURN-LAST-CHAR           PIC X(1).
038000     05  WS-TRIM-START                PIC 9(3) COMP.
038100     05  WS-TRIM-END                  PIC 9(3) COMP.
038200     05  WS-SENT-IX                   PIC 9(3) COMP.
038300     05  WS-SENT-END-POS              PIC 9(3) COMP.
038400     05  WS-SPEAKER-UPPER             PIC X(10).
038500     05  FILLER                       PIC X(1).
038600 01  WS-SCORE-WORK.
038700     05  WS-CONFIDENCE-SCORE         PIC 9V999.
038800     05  WS-RELEVANCE-SCORE          PIC 9V999.
038900     05  WS-SPECIFICITY-SCORE        PIC 9V999.
039000     05  WS-SALIENCE-SCORE           PIC 9V999.
039100     05  WS-THRESHOLD-WORK           PIC 9V999.
039200     05  FILLER                      PIC X(1).
039300 01  WS-DISPLAY-WORK.
039400     05  WS-DISPLAY-ID-5              PIC 9(5).
039500     05  WS-DISPLAY-ID-7              PIC 9(7).
039600     05  FILLER                       PIC X(1).
039700 EJECT
039800****************************************************************
039900*    REPORT WORK AREAS                                         *
040000****************************************************************
040100 COPY CMRPTLIN.
040200 01  WS-PAGE-NUMBER                 PIC 9(3) COMP-3 VALUE 0.
040300 01  WS-LINE-COUNT                  PIC 9(3) COMP-3 VALUE 0.
040400 01  WS-REPORT-TITLE                PIC X(50)
040500     VALUE 'CONVERSATIONAL MEMORY EXTRACT - RUN REPORT'.
040600 PROCEDURE DIVISION.
040700****************************************************************
040800*    0000-CONTROL-PROCESS - MAINLINE.                          *
040900****************************************************************
041000 0000-CONTROL-PROCESS.
041100     PERFORM 1000-INITIALIZE THRU 1099-EXIT.
041200     PERFORM 2000-MINE-TURNS THRU 2099-EXIT.
041300     PERFORM 7200-WRITE-SECTION1-COUNTS THRU 7299-EXIT.
041400     PERFORM 3000-SCORE-AND-SORT THRU 3099-EXIT.
041500     PERFORM 4000-DEDUPE-AGAINST-STORE THRU 4099-EXIT.
041600     PERFORM 5000-DEDUPE-AMONG-CANDIDATES THRU 5099-EXIT.
041700     PERFORM 6000-APPLY-DECISIONS THRU 6099-EXIT.
041800     PERFORM 6600-REWRITE-STORE-FILE THRU 6699-EXIT.
041900     PERFORM 6700-REWRITE-BUFFER-FILE THRU 6799-EXIT.
042000     PERFORM 7400-WRITE-SECTION2-TOTALS THRU 7499-EXIT.
042100     PERFORM 7500-WRITE-SECTION3 THRU 7599-EXIT.
042200     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9099-EXIT.
042300     GO TO EOJ9999-EXIT.
042400 EJECT
042500****************************************************************
042600*    1000-INITIALIZE - OPEN FILES, SET RUN TIMESTAMP, LOAD     *
042700*    STORE AND BUFFER TABLES, WRITE REPORT HEADER.             *
042800****************************************************************
042900 1000-INITIALIZE.
043000     OPEN INPUT TURNS-FILE.
043100     OPEN INPUT STORE-FILE.
043200     OPEN INPUT BUFFER-FILE.
043300     OPEN EXTEND AUDIT-FILE.
043400     OPEN OUTPUT REPORT-FILE.
043500     PERFORM 1010-SET-RUN-TIMESTAMP THRU 1019-EXIT.
043600     PERFORM 1100-LOAD-STORE-TABLE THRU 1199-EXIT.
043700     PERFORM 1200-LOAD-BUFFER-TABLE THRU 1299-EXIT.
043800     PERFORM 7000-WRITE-HEADER THRU 7099-EXIT.
043900     PERFORM 7100-WRITE-SECTION1-HDR THRU 7199-EXIT.
044000     GO TO 1099-EXIT.
044100 1099-EXIT.
044200     EXIT.
044300*
044400 1010-SET-RUN-TIMESTAMP.
044500     ACCEPT WS-CURRENT-DATE FROM DATE.
044600     ACCEPT WS-CURRENT-TIME FROM TIME.
044700     MOVE '20' TO WS-RUN-TSTAMP-CENTURY.
044800     MOVE WS-CURR-YY TO WS-RUN-TSTAMP-YY.
044900     MOVE WS-CURR-MM TO WS-RUN-TSTAMP-MM.
045000     MOVE WS-CURR-DD TO WS-RUN-TSTAMP-DD.
045100     MOVE WS-CURR-HH TO WS-RUN-TSTAMP-HH.
045200     MOVE WS-CURR-MN TO WS-RUN-TSTAMP-MN.
045300     MOVE WS-CURR-SS TO WS-RUN-TSTAMP-SS.
045400     GO TO 1019-EXIT.
045500 1019-EXIT.
045600     EXIT.
045700*
045800*    1100-LOAD-STORE-TABLE - READS THE EXISTING STORE FILE INTO
045900*    WS-STORE-TABLE AND ESTABLISHES THE NEXT-ID HIGH-WATER MARK.
046000 1100-LOAD-STORE-TABLE.
046100     MOVE 0 TO WS-STORE-COUNT.
046200     MOVE 0 TO WS-STORE-NEXT-ID.
046300     MOVE 'N' TO WS-STORE-EOF-SW.
046400     READ STORE-FILE
046500         AT END MOVE 'Y' TO WS-STORE-EOF-SW
046600     END-READ.
046700     PERFORM 1110-LOAD-ONE-STORE-ROW THRU 1119-EXIT
046800         UNTIL WS-STORE-EOF.
046900     CLOSE STORE-FILE.
047000     ADD 1 TO WS-STORE-NEXT-ID.
047100     GO TO 1199-EXIT.
047200 1199-EXIT.
047300     EXIT.
047400*
047500 1110-LOAD-ONE-STORE-ROW.
047600     ADD 1 TO WS-STORE-COUNT.
047700     MOVE WS-STORE-COUNT TO WS-STORE-IX.
047800     MOVE STM-ID TO STM-ID-TAB(WS-STORE-IX).
047900     MOVE STM-TYPE TO STM-TYPE-TAB(WS-STORE-IX).
048000     MOVE STM-CONTENT TO STM-CONTENT-TAB(WS-STORE-IX).
048100     MOVE STM-SALIENCE TO STM-SALIENCE-TAB(WS-STORE-IX).
048200     MOVE STM-DECISION TO STM-DECISION-TAB(WS-STORE-IX).
048300     MOVE STM-STORED-TSTAMP TO STM-TSTAMP-TAB(WS-STORE-IX).
048400     IF STM-ID > WS-STORE-NEXT-ID
048500         MOVE STM-ID TO WS-STORE-NEXT-ID
048600     END-IF.
048700     PERFORM 8780-TOKENIZE-STORE-ROW THRU 8789-EXIT.
048800     READ STORE-FILE
048900         AT END MOVE 'Y' TO WS-STORE-EOF-SW
049000     END-READ.
049100     GO TO 1119-EXIT.
049200 1119-EXIT.
049300     EXIT.
049400*
049500*    1200-LOAD-BUFFER-TABLE - SAME PATTERN AS 1100, FOR THE
049600*    BUFFER FILE.
049700 1200-LOAD-BUFFER-TABLE.
049800     MOVE 0 TO WS-BUFFER-COUNT.
049900     MOVE 0 TO WS-BUFFER-NEXT-ID.
050000     MOVE 'N' TO WS-BUFFER-EOF-SW.
050100     READ BUFFER-FILE
050200         AT END MOVE 'Y' TO WS-BUFFER-EOF-SW
050300     END-READ.
050400     PERFORM 1210-LOAD-ONE-BUFFER-ROW THRU 1219-EXIT
050500         UNTIL WS-BUFFER-EOF.
050600     CLOSE BUFFER-FILE.
050700     ADD 1 TO WS-BUFFER-NEXT-ID.
050800     GO TO 1299-EXIT.
050900 1299-EXIT.
051000     EXIT.
051100*
051200 1210-LOAD-ONE-BUFFER-ROW.
051300     ADD 1 TO WS-BUFFER-COUNT.
051400     MOVE WS-BUFFER-COUNT TO WS-BUFFER-IX.
051500     MOVE BUF-ID TO BUF-ID-TAB(WS-BUFFER-IX).
051600     MOVE BUF-TYPE TO BUF-TYPE-TAB(WS-BUFFER-IX).
051700     MOVE BUF-CONTENT TO BUF-CONTENT-TAB(WS-BUFFER-IX).
051800     MOVE BUF-SCORE TO BUF-SCORE-TAB(WS-BUFFER-IX).
051900     MOVE BUF-REASON TO BUF-REASON-TAB(WS-BUFFER-IX).
052000     MOVE BUF-TSTAMP TO BUF-TSTAMP-TAB(WS-BUFFER-IX).
052100     IF BUF-ID > WS-BUFFER-NEXT-ID
052200         MOVE BUF-ID TO WS-BUFFER-NEXT-ID
052300     END-IF.
052400     READ BUFFER-FILE
052500         AT END MOVE 'Y' TO WS-BUFFER-EOF-SW
052600     END-READ.
052700     GO TO 1219-EXIT.
052800 1219-EXIT.
052900     EXIT.
053000 EJECT
053100****************************************************************
053200*    2000-MINE-TURNS - READS EACH CONVERSATION TURN, SKIPS     *
053300*    NON-USER SPEAKERS AND TRIVIAL TEXT, AND SCANS SURVIVING   *
053400*    TURNS FOR TRIGGER PHRASES.                                *
053500****************************************************************
053600 2000-MINE-TURNS.
053700     MOVE 'N' TO WS-TURNS-EOF-SW.
053800     READ TURNS-FILE
053900         AT END MOVE 'Y' TO WS-TURNS-EOF-SW
054000     END-READ.
054100     PERFORM 2100-PROCESS-ONE-TURN THRU 2199-EXIT
054200         UNTIL WS-TURNS-EOF.
054300     GO TO 2099-EXIT.
054400 2099-EXIT.
054500     EXIT.
054600*
054700 2100-PROCESS-ONE-TURN.
054800     ADD 1 TO WS-TURNS-READ-CT.
054900     MOVE 'N' TO WS-SKIP-TURN-SW.
055000     MOVE TURN-SPEAKER TO WS-SPEAKER-UPPER.
055100     INSPECT WS-SPEAKER-UPPER CONVERTING
055200         'abcdefghijklmnopqrstuvwxyz' TO
055300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055400     IF WS-SPEAKER-UPPER NOT = 'USER'
055500         MOVE 'Y' TO WS-SKIP-TURN-SW
055600     END-IF.
055700     IF NOT WS-SKIP-TURN
055800         ADD 1 TO WS-USER-TURNS-CT
055900         MOVE TURN-TEXT TO WS-WORK-TEXT
056000         PERFORM 8100-TRIM-WORK-TEXT THRU 8199-EXIT
056010         MOVE SPACE TO WS-TURN-LAST-CHAR
056020         IF WS-TRIM-TEXT-LEN > 0
056030             MOVE WS-TRIM-TEXT(WS-TRIM-TEXT-LEN:1)
056040                 TO WS-TURN-LAST-CHAR
056050         END-IF
056100         PERFORM 2110-CHECK-TURN-SKIP THRU 2119-EXIT
056200         IF NOT WS-SKIP-TURN
056300             PERFORM 2200-SCAN-CATEGORIES THRU 2299-EXIT
056400         END-IF
056500     END-IF.
056600     READ TURNS-FILE
056700         AT END MOVE 'Y' TO WS-TURNS-EOF-SW
056800     END-READ.
056900     GO TO 2199-EXIT.
057000 2199-EXIT.
057100     EXIT.
057200*
057300*    2110-CHECK-TURN-SKIP - TRIMMED, UPPERCASED TURN TEXT
057400*    EXACTLY MATCHING A CM-TURN-SKIP-WORD IS NOT MINED.
057500 2110-CHECK-TURN-SKIP.
057600     MOVE WS-TRIM-TEXT TO WS-UPPER-TEXT.
057700     INSPECT WS-UPPER-TEXT CONVERTING
057800         'abcdefghijklmnopqrstuvwxyz' TO
057900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
058000     MOVE 'N' TO WS-SKIP-TURN-SW.
058100     PERFORM 2112-CHECK-ONE-TURN-SKIP-WORD THRU 2112-EXIT
058200         VARYING WS-SCAN-IX FROM 1 BY 1
058300         UNTIL WS-SCAN-IX > 6 OR WS-SKIP-TURN.
058400*    05/14/92 DLO  0114  TOO-SHORT TURNS (UNDER 10 CHARS) ARE
058500*    NOT WORTH MINING EVEN WHEN THEY MISS THE SKIP-WORD LIST.
058600     IF WS-TRIM-TEXT-LEN < 10
058700         MOVE 'Y' TO WS-SKIP-TURN-SW
058800     END-IF.
058900     GO TO 2119-EXIT.
059000 2119-EXIT.
059100     EXIT.
059200*
059300*    2112-CHECK-ONE-TURN-SKIP-WORD - THE SHORTER OPERAND OF AN
059400*    ALPHANUMERIC COMPARE IS SPACE-PADDED, SO A PLAIN FULL-
059500*    FIELD COMPARE IS AN EXACT-WORD MATCH WITHOUT A LENGTH TEST.
059600 2112-CHECK-ONE-TURN-SKIP-WORD.
059700     IF WS-UPPER-TEXT(1:WS-TRIM-TEXT-LEN) =
059800             CM-TURN-SKIP-WORD(WS-SCAN-IX)
059900         MOVE 'Y' TO WS-SKIP-TURN-SW
060000     END-IF.
060100     GO TO 2112-EXIT.
060200 2112-EXIT.
060300     EXIT.
060400 EJECT
060500****************************************************************
060600*    2200-SCAN-CATEGORIES - ONE TURN CAN YIELD AT MOST ONE     *
060700*    CANDIDATE PER CATEGORY, TAKING THE FIRST TRIGGER PHRASE    *
060800*    THAT MATCHES IN EACH CATEGORY'S TABLE RANGE.               *
060900****************************************************************
061000 2200-SCAN-CATEGORIES.
061100     PERFORM 2205-SCAN-ONE-CATEGORY-GROUP THRU 2209-EXIT
061200         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 5.
061300     GO TO 2299-EXIT.
061400 2299-EXIT.
061500     EXIT.
061600*
061700 2205-SCAN-ONE-CATEGORY-GROUP.
061800     MOVE 'N' TO WS-TRIGGER-FOUND-SW.
061900     MOVE CM-CAT-START(WS-CAT-IX) TO WS-TRIG-IX.
062000     PERFORM 2210-SCAN-ONE-CATEGORY THRU 2219-EXIT
062100         CM-CAT-COUNT(WS-CAT-IX) TIMES.
062200     GO TO 2209-EXIT.
062300 2209-EXIT.
062400     EXIT.
062500*
062600 2210-SCAN-ONE-CATEGORY.
062700     IF NOT WS-TRIGGER-FOUND
062800         MOVE WS-TRIM-TEXT TO WS-UPPER-TEXT
062900         INSPECT WS-UPPER-TEXT CONVERTING
063000             'abcdefghijklmnopqrstuvwxyz' TO
063100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063200         MOVE CM-TRIG-PHRASE(WS-TRIG-IX) TO WS-SEARCH-PHRASE
063300         MOVE CM-TRIG-LEN(WS-TRIG-IX) TO WS-SEARCH-PHRASE-LEN
063400         MOVE WS-UPPER-TEXT TO WS-SEARCH-TARGET
063500         MOVE WS-TRIM-TEXT-LEN TO WS-SEARCH-TARGET-LEN
063600         PERFORM 8300-SEARCH-PHRASE-AT-START THRU 8399-EXIT
063700         IF WS-SEARCH-FOUND
063800             MOVE 'Y' TO WS-TRIGGER-FOUND-SW
063900             PERFORM 2300-BUILD-CANDIDATE THRU 2399-EXIT
064000         END-IF
064100     END-IF.
064200     ADD 1 TO WS-TRIG-IX.
064300     GO TO 2219-EXIT.
064400 2219-EXIT.
064500     EXIT.
064600 EJECT
064700****************************************************************
064800*    2300-BUILD-CANDIDATE - CONTENT IS THE TEXT FOLLOWING THE   *
064900*    TRIGGER PHRASE.  SCORED, TOKENIZED AND PUSHED ONTO THE     *
065000*    CANDIDATE TABLE UNLESS IT IS TOO SHORT OR ON THE CONTENT   *
065100*    SKIP LIST.                                                *
065200****************************************************************
065300 2300-BUILD-CANDIDATE.
065400     MOVE 'N' TO WS-SKIP-CAND-SW.
065500     COMPUTE WS-WORK-TEXT-LEN =
065600         WS-TRIM-TEXT-LEN - WS-SEARCH-PHRASE-LEN.
065700     IF WS-WORK-TEXT-LEN < 1
065800         MOVE 'Y' TO WS-SKIP-CAND-SW
065900     END-IF.
066000     IF NOT WS-SKIP-CAND
066100         PERFORM 2305-FIND-SENTENCE-END THRU 2309-EXIT
066200         IF WS-WORK-TEXT-LEN < 1
066300             MOVE 'Y' TO WS-SKIP-CAND-SW
066400         END-IF
066500     END-IF.
066600     IF NOT WS-SKIP-CAND
066700         MOVE WS-TRIM-TEXT(WS-SEARCH-PHRASE-LEN + 1:
066800             WS-WORK-TEXT-LEN) TO CAND-CONTENT
066900         PERFORM 8150-TRIM-CAND-CONTENT THRU 8159-EXIT
067000         PERFORM 2310-CHECK-CONTENT-SKIP THRU 2319-EXIT
067100         IF WS-TRIM-TEXT-LEN < 5
067200             MOVE 'Y' TO WS-SKIP-CAND-SW
067300         END-IF
067400     END-IF.
067500     IF NOT WS-SKIP-CAND
067600         MOVE CM-CAT-NAME(WS-CAT-IX) TO CAND-TYPE
067700         ADD 1 TO WS-CAND-MINED-CT
067800         ADD 1 TO WS-CAT-CAND-CT(WS-CAT-IX)
067900         MOVE WS-TURNS-READ-CT TO CAND-SOURCE-SEQ
068000         MOVE WS-SEARCH-PHRASE(1:WS-SEARCH-PHRASE-LEN)
068100             TO CAND-EVIDENCE
068200         MOVE WS-RUN-TSTAMP TO CAND-TSTAMP
068300         PERFORM 3100-SCORE-CONFIDENCE THRU 3199-EXIT
068400         PERFORM 3200-SCORE-RELEVANCE THRU 3299-EXIT
068500         PERFORM 3300-SCORE-SPECIFICITY THRU 3399-EXIT
068600         PERFORM 3400-SCORE-SALIENCE THRU 3499-EXIT
068700         PERFORM 2320-PUSH-CANDIDATE THRU 2329-EXIT
068800     END-IF.
068900     GO TO 2399-EXIT.
069000 2399-EXIT.
069100     EXIT.
069200*
069300*    2305-FIND-SENTENCE-END - CONTENT RUNS ONLY TO THE FIRST
069400*    SENTENCE TERMINATOR FOLLOWING THE TRIGGER PHRASE; THE
069500*    REMAINDER OF THE TURN IS NOT PART OF THE STATEMENT MINED.
069600*    07/09/97 PMK  0198  ADDED PER THE MINING SPEC - CONTENT
069700*    WAS RUNNING ON TO THE END OF THE TURN.
069800 2305-FIND-SENTENCE-END.
069900     MOVE 0 TO WS-SENT-END-POS.
070000     PERFORM 2306-SCAN-ONE-SENT-CHAR THRU 2306-EXIT
070100         VARYING WS-SENT-IX FROM 1 BY 1
070200         UNTIL WS-SENT-IX > WS-WORK-TEXT-LEN
070300             OR WS-SENT-END-POS > 0.
070400     IF WS-SENT-END-POS > 0
070500         COMPUTE WS-WORK-TEXT-LEN = WS-SENT-END-POS - 1
070600     END-IF.
070700     GO TO 2309-EXIT.
070800 2309-EXIT.
070900     EXIT.
071000*
071100*    2306-SCAN-ONE-SENT-CHAR - THE TERMINATOR ITSELF IS NOT PART
071200*    OF THE CONTENT KEPT.
071300 2306-SCAN-ONE-SENT-CHAR.
071400     IF WS-TRIM-TEXT(WS-SEARCH-PHRASE-LEN + WS-SENT-IX:1) = '.'
071500             OR WS-TRIM-TEXT(WS-SEARCH-PHRASE-LEN + WS-SENT-IX:1)
071600                 = '!'
071700             OR WS-TRIM-TEXT(WS-SEARCH-PHRASE-LEN + WS-SENT-IX:1)
071800                 = '?'
071900         MOVE WS-SENT-IX TO WS-SENT-END-POS
072000     END-IF.
072100     GO TO 2306-EXIT.
072200 2306-EXIT.
072300     EXIT.
072400*
072500 2310-CHECK-CONTENT-SKIP.
072600     MOVE CAND-CONTENT TO WS-UPPER-TEXT.
072700     INSPECT WS-UPPER-TEXT CONVERTING
072800         'abcdefghijklmnopqrstuvwxyz' TO
072900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
073000     PERFORM 2312-CHECK-ONE-CONTENT-SKIP-WORD THRU 2312-EXIT
073100         VARYING WS-SCAN-IX FROM 1 BY 1
073200         UNTIL WS-SCAN-IX > 5 OR WS-SKIP-CAND.
073300     GO TO 2319-EXIT.
073400 2319-EXIT.
073500     EXIT.
073600*
073700 2312-CHECK-ONE-CONTENT-SKIP-WORD.
073800     IF WS-UPPER-TEXT(1:WS-TRIM-TEXT-LEN) =
073900             CM-CONTENT-SKIP-WORD(WS-SCAN-IX)
074000         MOVE 'Y' TO WS-SKIP-CAND-SW
074100     END-IF.
074200     GO TO 2312-EXIT.
074300 2312-EXIT.
074400     EXIT.
074500*
074600*    2320-PUSH-CANDIDATE - COPIES THE SCRATCH CANDIDATE AND ITS
074700*    SCORES INTO THE NEXT FREE ROW OF THE CANDIDATE TABLE.
074800 2320-PUSH-CANDIDATE.
074900     IF WS-CAND-COUNT < WS-MAX-CANDIDATES
075000         ADD 1 TO WS-CAND-COUNT
075100         MOVE WS-CAND-COUNT TO WS-CAND-IX
075200         MOVE WS-CAND-COUNT TO CAND-ID
075300         MOVE CAND-ID TO CAND-ID-TAB(WS-CAND-IX)
075400         MOVE CAND-TYPE TO CAND-TYPE-TAB(WS-CAND-IX)
075500         MOVE WS-CAT-IX TO CAND-CAT-IX-TAB(WS-CAND-IX)
075600         MOVE CAND-CONTENT TO CAND-CONTENT-TAB(WS-CAND-IX)
075700         MOVE WS-CONFIDENCE-SCORE TO
075800             CAND-CONFIDENCE-TAB(WS-CAND-IX)
075900         MOVE WS-RELEVANCE-SCORE TO
076000             CAND-RELEVANCE-TAB(WS-CAND-IX)
076100         MOVE WS-SPECIFICITY-SCORE TO
076200             CAND-SPECIFICITY-TAB(WS-CAND-IX)
076300         MOVE WS-SALIENCE-SCORE TO
076400             CAND-SALIENCE-TAB(WS-CAND-IX)
076500         MOVE CAND-SOURCE-SEQ TO
076600             CAND-SOURCE-SEQ-TAB(WS-CAND-IX)
076700         MOVE CAND-EVIDENCE TO CAND-EVIDENCE-TAB(WS-CAND-IX)
076800         MOVE CAND-TSTAMP TO CAND-TSTAMP-TAB(WS-CAND-IX)
076900         MOVE SPACES TO CAND-ACTION-TAB(WS-CAND-IX)
077000         MOVE SPACES TO CAND-REASON-TAB(WS-CAND-IX)
077100         PERFORM 8750-TOKENIZE-CANDIDATE THRU 8759-EXIT
077200     END-IF.
077300     GO TO 2329-EXIT.
077400 2329-EXIT.
077500     EXIT.
077600 EJECT
077700****************************************************************
077800*    3100/3200/3300/3400 - FACTOR SCORING.  OPERATE ON THE     *
077900*    SCRATCH CAND-CONTENT BUILT BY 2300; RESULT LEFT IN         *
078000*    WS-CONFIDENCE-SCORE / WS-RELEVANCE-SCORE /                 *
078100*    WS-SPECIFICITY-SCORE / WS-SALIENCE-SCORE.                  *
078200****************************************************************
078300 3100-SCORE-CONFIDENCE.
078400     MOVE .600 TO WS-CONFIDENCE-SCORE.
078410*    04/16/04 PMK  0290  BONUS IS KEYED OFF THE TURN TEXT'S OWN
078420*    LAST CHARACTER, CAPTURED IN 2100 BEFORE CAND-CONTENT AND
078430*    8150-TRIM-CAND-CONTENT REUSE WS-TRIM-TEXT-LEN - CAND-CONTENT
078440*    ITSELF NEVER ENDS IN A TERMINATOR, SINCE 2305 CUTS IT THERE.
078450     IF WS-TURN-LAST-CHAR = '.' OR WS-TURN-LAST-CHAR = '!'
078460             OR WS-TURN-LAST-CHAR = '?'
078470         ADD .200 TO WS-CONFIDENCE-SCORE
078480     END-IF.
079000     IF WS-TRIM-TEXT-LEN > 10
079100         PERFORM 3110-CHECK-LEADING-SKIP THRU 3119-EXIT
079200         IF NOT WS-SKIP-CAND
079300             ADD .200 TO WS-CONFIDENCE-SCORE
079400         END-IF
079500     END-IF.
079600     GO TO 3199-EXIT.
079700 3199-EXIT.
079800     EXIT.
079900*
080000 3110-CHECK-LEADING-SKIP.
080100     MOVE CAND-CONTENT TO WS-UPPER-TEXT.
080200     INSPECT WS-UPPER-TEXT CONVERTING
080300         'abcdefghijklmnopqrstuvwxyz' TO
080400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080500     MOVE 'N' TO WS-SKIP-CAND-SW.
080600     PERFORM 3112-CHECK-ONE-LEADING-WORD THRU 3112-EXIT
080700         VARYING WS-SCAN-IX FROM 1 BY 1
080800         UNTIL WS-SCAN-IX > 6 OR WS-SKIP-CAND.
080900     GO TO 3119-EXIT.
081000 3119-EXIT.
081100     EXIT.
081200*
081300 3112-CHECK-ONE-LEADING-WORD.
081400     IF WS-UPPER-TEXT(1:CM-LEADING-SKIP-LEN(WS-SCAN-IX)) =
081500         CM-LEADING-SKIP-WORD(WS-SCAN-IX)
081600             (1:CM-LEADING-SKIP-LEN(WS-SCAN-IX))
081700         MOVE 'Y' TO WS-SKIP-CAND-SW
081800     END-IF.
081900     GO TO 3112-EXIT.
082000 3112-EXIT.
082100     EXIT.
082200*
082300 3200-SCORE-RELEVANCE.
082400     MOVE .500 TO WS-RELEVANCE-SCORE.
082500     MOVE CAND-CONTENT TO WS-UPPER-TEXT.
082600     INSPECT WS-UPPER-TEXT CONVERTING
082700         'abcdefghijklmnopqrstuvwxyz' TO
082800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
082900     MOVE 'N' TO WS-SEARCH-RESULT-SW.
083000     PERFORM 3210-CHECK-RELEVANCE-WORD THRU 3219-EXIT
083100         VARYING WS-SCAN-IX FROM 1 BY 1
083200         UNTIL WS-SCAN-IX > 6 OR WS-SEARCH-FOUND.
083300     IF WS-SEARCH-FOUND
083400         ADD .300 TO WS-RELEVANCE-SCORE
083500     END-IF.
083600     MOVE 'N' TO WS-SEARCH-RESULT-SW.
083700     PERFORM 3215-CHECK-ONE-LEAD-WORD THRU 3215-EXIT
083800         VARYING WS-SCAN-IX FROM 1 BY 1
083900         UNTIL WS-SCAN-IX > 3 OR WS-SEARCH-FOUND.
084000     IF WS-SEARCH-FOUND
084100         ADD .200 TO WS-RELEVANCE-SCORE
084200     END-IF.
084300     GO TO 3299-EXIT.
084400 3299-EXIT.
084500     EXIT.
084600*
084700 3215-CHECK-ONE-LEAD-WORD.
084800     IF WS-UPPER-TEXT(1:CM-RELEVANCE-LEAD-LEN(WS-SCAN-IX)) =
084900         CM-RELEVANCE-LEAD-WORD(WS-SCAN-IX)
085000             (1:CM-RELEVANCE-LEAD-LEN(WS-SCAN-IX))
085100         MOVE 'Y' TO WS-SEARCH-RESULT-SW
085200     END-IF.
085300     GO TO 3215-EXIT.
085400 3215-EXIT.
085500     EXIT.
085600*
085700 3210-CHECK-RELEVANCE-WORD.
085800     MOVE CM-RELEVANCE-WORD(WS-SCAN-IX) TO WS-SEARCH-PHRASE.
085900     MOVE CM-RELEVANCE-WORD-LEN(WS-SCAN-IX) TO
086000         WS-SEARCH-PHRASE-LEN.
086100     MOVE WS-UPPER-TEXT TO WS-SEARCH-TARGET.
086200     MOVE WS-TRIM-TEXT-LEN TO WS-SEARCH-TARGET-LEN.
086300     PERFORM 8400-SEARCH-PHRASE-ANYWHERE THRU 8499-EXIT.
086400     GO TO 3219-EXIT.
086500 3219-EXIT.
086600     EXIT.
086700 EJECT
086800 3300-SCORE-SPECIFICITY.
086900     MOVE .500 TO WS-SPECIFICITY-SCORE.
087000     MOVE 'N' TO WS-SEARCH-RESULT-SW.
087100     PERFORM 3305-CHECK-ONE-SPEC-PHRASE THRU 3305-EXIT
087200         VARYING WS-SCAN-IX FROM 1 BY 1
087300         UNTIL WS-SCAN-IX > 5 OR WS-SEARCH-FOUND.
087400     IF WS-SEARCH-FOUND
087500         ADD .300 TO WS-SPECIFICITY-SCORE
087600     END-IF.
087700     MOVE 'N' TO WS-SEARCH-RESULT-SW.
087800     PERFORM 3310-CHECK-ONE-DIGIT THRU 3310-EXIT
087900         VARYING WS-CHAR-IX FROM 1 BY 1
088000         UNTIL WS-CHAR-IX > WS-TRIM-TEXT-LEN OR WS-SEARCH-FOUND.
088100     IF WS-SEARCH-FOUND
088200         ADD .200 TO WS-SPECIFICITY-SCORE
088300     END-IF.
088400     GO TO 3399-EXIT.
088500 3399-EXIT.
088600     EXIT.
088700*
088800 3305-CHECK-ONE-SPEC-PHRASE.
088900     MOVE CM-SPECIFICITY-PHRASE(WS-SCAN-IX) TO WS-SEARCH-PHRASE.
089000     MOVE CM-SPECIFICITY-LEN(WS-SCAN-IX) TO WS-SEARCH-PHRASE-LEN.
089100     MOVE CAND-CONTENT TO WS-SEARCH-TARGET.
089200     INSPECT WS-SEARCH-TARGET CONVERTING
089300         'abcdefghijklmnopqrstuvwxyz' TO
089400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
089500     MOVE WS-TRIM-TEXT-LEN TO WS-SEARCH-TARGET-LEN.
089600     PERFORM 8400-SEARCH-PHRASE-ANYWHERE THRU 8499-EXIT.
089700     GO TO 3305-EXIT.
089800 3305-EXIT.
089900     EXIT.
090000*
090100 3310-CHECK-ONE-DIGIT.
090200     IF CAND-CONTENT(WS-CHAR-IX:1) IS WS-DIGIT-CLASS
090300         MOVE 'Y' TO WS-SEARCH-RESULT-SW
090400     END-IF.
090500     GO TO 3310-EXIT.
090600 3310-EXIT.
090700     EXIT.
090800*
090900 3400-SCORE-SALIENCE.
091000     COMPUTE WS-SALIENCE-SCORE ROUNDED =
091100         (CM-RELEVANCE-WEIGHT * WS-RELEVANCE-SCORE)
091200         + (CM-SPECIFICITY-WEIGHT * WS-SPECIFICITY-SCORE)
091300         + (CM-CONFIDENCE-WEIGHT * WS-CONFIDENCE-SCORE).
091400     GO TO 3499-EXIT.
091500 3499-EXIT.
091600     EXIT.
091700 EJECT
091800****************************************************************
091900*    3000-SCORE-AND-SORT - SCORING HAPPENS AS EACH CANDIDATE    *
092000*    IS BUILT (SEE 2300 ABOVE); THIS PARAGRAPH ONLY BUILDS THE  *
092100*    DESCENDING-SALIENCE SORT ORDER TABLE USED LATER WHEN       *
092200*    DECISIONS ARE APPLIED AND REPORTED.                        *
092300****************************************************************
092400 3000-SCORE-AND-SORT.
092500     PERFORM 3005-INIT-ONE-SORT-SLOT THRU 3005-EXIT
092600         VARYING WS-SORT-IX FROM 1 BY 1
092700         UNTIL WS-SORT-IX > WS-CAND-COUNT.
092800     PERFORM 3010-BUBBLE-PASS THRU 3019-EXIT
092900         WS-CAND-COUNT TIMES.
093000     GO TO 3099-EXIT.
093100 3099-EXIT.
093200     EXIT.
093300*
093400 3005-INIT-ONE-SORT-SLOT.
093500     MOVE WS-SORT-IX TO CM-SORT-ORDER-TAB(WS-SORT-IX).
093600     GO TO 3005-EXIT.
093700 3005-EXIT.
093800     EXIT.
093900*
094000 3010-BUBBLE-PASS.
094100     PERFORM 3020-BUBBLE-COMPARE THRU 3029-EXIT
094200         VARYING WS-SORT-IX FROM 1 BY 1
094300         UNTIL WS-SORT-IX > WS-CAND-COUNT - 1.
094400     GO TO 3019-EXIT.
094500 3019-EXIT.
094600     EXIT.
094700*
094800 3020-BUBBLE-COMPARE.
094900     IF CAND-SALIENCE-TAB(CM-SORT-ORDER-TAB(WS-SORT-IX)) <
095000         CAND-SALIENCE-TAB(CM-SORT-ORDER-TAB(WS-SORT-IX + 1))
095100         MOVE CM-SORT-ORDER-TAB(WS-SORT-IX) TO WS-HOLD-IX
095200         MOVE CM-SORT-ORDER-TAB(WS-SORT-IX + 1) TO
095300             CM-SORT-ORDER-TAB(WS-SORT-IX)
095400         MOVE WS-HOLD-IX TO CM-SORT-ORDER-TAB(WS-SORT-IX + 1)
095500     END-IF.
095600     GO TO 3029-EXIT.
095700 3029-EXIT.
095800     EXIT.
095900 EJECT
096000****************************************************************
096100*    4000-DEDUPE-AGAINST-STORE - PHASE A.  EACH CANDIDATE IS    *
096200*    COMPARED TO EVERY EXISTING STORE ROW ON CONTENT ALONE -     *
096300*    CATEGORY IS NOT PART OF THE TEST.  THE FIRST STORE ROW AT   *
096400*    OR ABOVE THE MERGE THRESHOLD STOPS THE SEARCH AND MARKS     *
096450*    THE CANDIDATE MERGED.                                       *
096500****************************************************************
096600 4000-DEDUPE-AGAINST-STORE.
096700     PERFORM 4100-DEDUPE-ONE-AGAINST-STORE THRU 4199-EXIT
096800         VARYING WS-CAND-IX FROM 1 BY 1
096900         UNTIL WS-CAND-IX > WS-CAND-COUNT.
097000     GO TO 4099-EXIT.
097100 4099-EXIT.
097200     EXIT.
097300*
097400 4100-DEDUPE-ONE-AGAINST-STORE.
097500     PERFORM 8810-LOAD-SIM-A-FROM-CAND THRU 8819-EXIT.
097600     PERFORM 4110-DEDUPE-AGAINST-ONE-STORE-ROW THRU 4119-EXIT
097700         VARYING WS-STORE-IX FROM 1 BY 1
097800         UNTIL WS-STORE-IX > WS-STORE-COUNT
097900             OR CAND-ACTION-TAB(WS-CAND-IX) = 'MERGE'.
098000     GO TO 4199-EXIT.
098100 4199-EXIT.
098200     EXIT.
098300*
098400 4110-DEDUPE-AGAINST-ONE-STORE-ROW.
098410*    04/16/04 PMK  0290  DROPPED THE SAME-CATEGORY GUARD - THE
098420*    MINING SPEC DEFINES A DUPLICATE BY CONTENT OVERLAP ALONE,
098430*    NOT BY WHICH TRIGGER CATEGORY FOUND IT.
098440     PERFORM 8820-LOAD-SIM-B-FROM-STORE THRU 8829-EXIT.
098450     PERFORM 8700-COMPUTE-JACCARD THRU 8799-EXIT.
098900     IF WS-SIM-SCORE NOT < CM-MERGE-THRESHOLD
099000         MOVE 'MERGE' TO CAND-ACTION-TAB(WS-CAND-IX)
099100         MOVE STM-ID-TAB(WS-STORE-IX) TO
099200             WS-DISPLAY-ID-7
099300         STRING 'DUPLICATE OF STORE ID '
099400             WS-DISPLAY-ID-7 DELIMITED BY SIZE
099500             INTO CAND-REASON-TAB(WS-CAND-IX)
099600     END-IF.
099800     GO TO 4119-EXIT.
099900 4119-EXIT.
100000     EXIT.
100100 EJECT
100200****************************************************************
100300*    5000-DEDUPE-AMONG-CANDIDATES - PHASE B.  ORDERED INDEX     *
100400*    PAIRS (I,J) WITH I < J, NEITHER ALREADY MERGED BY PHASE A, *
100500*    CONTENT ALONE - CATEGORY IS NOT PART OF THE TEST.  OF A    *
100600*    PAIR AT OR ABOVE THE MERGE THRESHOLD, THE LOWER-SALIENCE   *
100700*    CANDIDATE IS MERGED INTO THE HIGHER; ON AN EXACT TIE I     *
100800*    (THE EARLIER-EXTRACTED OF THE TWO) IS KEPT.                *
100900****************************************************************
101000 5000-DEDUPE-AMONG-CANDIDATES.
101100     PERFORM 5100-DEDUPE-ONE-OUTER THRU 5199-EXIT
101200         VARYING WS-OUTER-CAND-IX FROM 1 BY 1
101300         UNTIL WS-OUTER-CAND-IX > WS-CAND-COUNT.
101400     GO TO 5099-EXIT.
101500 5099-EXIT.
101600     EXIT.
101700*
101800 5100-DEDUPE-ONE-OUTER.
101900     IF CAND-ACTION-TAB(WS-OUTER-CAND-IX) NOT = 'MERGE'
102000         PERFORM 8810-LOAD-SIM-A-FROM-CAND THRU 8819-EXIT
102100         COMPUTE WS-INNER-CAND-IX = WS-OUTER-CAND-IX + 1
102200         PERFORM 5110-DEDUPE-ONE-PAIR THRU 5119-EXIT
102300             UNTIL WS-INNER-CAND-IX > WS-CAND-COUNT
102400                 OR CAND-ACTION-TAB(WS-OUTER-CAND-IX) = 'MERGE'
102500     END-IF.
102600     GO TO 5199-EXIT.
102700 5199-EXIT.
102800     EXIT.
102900*
103000 5110-DEDUPE-ONE-PAIR.
103010*    04/16/04 PMK  0290  DROPPED THE SAME-CATEGORY GUARD (SEE
103020*    4110) AND COMPARE SALIENCE SO THE LOWER-SCORING CANDIDATE
103030*    OF THE PAIR MERGES, NOT SIMPLY THE LATER-EXTRACTED ONE.
103100     IF CAND-ACTION-TAB(WS-INNER-CAND-IX) NOT = 'MERGE'
103400         MOVE WS-OUTER-CAND-IX TO WS-CAND-IX
103500         PERFORM 8830-LOAD-SIM-B-FROM-CAND THRU 8839-EXIT
103600         PERFORM 8700-COMPUTE-JACCARD THRU 8799-EXIT
103700         IF WS-SIM-SCORE NOT < CM-MERGE-THRESHOLD
103710             IF CAND-SALIENCE-TAB(WS-OUTER-CAND-IX) <
103720                     CAND-SALIENCE-TAB(WS-INNER-CAND-IX)
103730                 MOVE 'MERGE' TO
103740                     CAND-ACTION-TAB(WS-OUTER-CAND-IX)
103750                 MOVE CAND-ID-TAB(WS-INNER-CAND-IX) TO
103760                     WS-DISPLAY-ID-5
103770                 STRING 'DUPLICATE OF CANDIDATE '
103780                     WS-DISPLAY-ID-5 DELIMITED BY SIZE
103790                     INTO CAND-REASON-TAB(WS-OUTER-CAND-IX)
103800             ELSE
103900                 MOVE 'MERGE' TO
103910                     CAND-ACTION-TAB(WS-INNER-CAND-IX)
104000                 MOVE CAND-ID-TAB(WS-OUTER-CAND-IX) TO
104100                     WS-DISPLAY-ID-5
104200                 STRING 'DUPLICATE OF CANDIDATE '
104300                     WS-DISPLAY-ID-5 DELIMITED BY SIZE
104400                     INTO CAND-REASON-TAB(WS-INNER-CAND-IX)
104450             END-IF
104500         END-IF
104600     END-IF.
104700     ADD 1 TO WS-INNER-CAND-IX.
104800     GO TO 5119-EXIT.
104900 5119-EXIT.
105000     EXIT.
105100 EJECT
105200****************************************************************
105300*    6000-APPLY-DECISIONS - IN DESCENDING SALIENCE ORDER,       *
105400*    CANDIDATES NOT ALREADY MERGED ARE KEPT, BUFFERED OR        *
105500*    REJECTED AGAINST THEIR CATEGORY THRESHOLD.  EACH            *
105600*    DISPOSITION WRITES AN AUDIT RECORD AND A SECTION 2 DETAIL  *
105700*    LINE AS IT IS MADE.                                        *
105800****************************************************************
105900 6000-APPLY-DECISIONS.
106000     PERFORM 6100-APPLY-ONE-DECISION THRU 6199-EXIT
106100         VARYING WS-SORT-IX FROM 1 BY 1
106200         UNTIL WS-SORT-IX > WS-CAND-COUNT.
106300     GO TO 6099-EXIT.
106400 6099-EXIT.
106500     EXIT.
106600*
106700 6100-APPLY-ONE-DECISION.
106800     MOVE CM-SORT-ORDER-TAB(WS-SORT-IX) TO WS-CAND-IX.
106900     MOVE CAND-CAT-IX-TAB(WS-CAND-IX) TO WS-CAT-IX.
107000     IF CAND-ACTION-TAB(WS-CAND-IX) = 'MERGE'
107100         ADD 1 TO WS-MERGED-CT
107200         ADD 1 TO WS-CAT-MERGED-CT(WS-CAT-IX)
107300         PERFORM 6500-WRITE-AUDIT-RECORD THRU 6599-EXIT
107400     ELSE
107500         MOVE CM-CAT-THRESHOLD(WS-CAT-IX) TO WS-THRESHOLD-WORK
107600         IF CAND-SALIENCE-TAB(WS-CAND-IX) NOT <
107700                 WS-THRESHOLD-WORK
107800             MOVE 'KEEP' TO CAND-ACTION-TAB(WS-CAND-IX)
107900             MOVE 'SALIENCE MEETS TYPE THRESHOLD' TO
108000                 CAND-REASON-TAB(WS-CAND-IX)
108100             ADD 1 TO WS-KEPT-CT
108200             ADD 1 TO WS-CAT-KEPT-CT(WS-CAT-IX)
108300             PERFORM 6200-ADD-STORE-ROW THRU 6299-EXIT
108400         ELSE
108500             IF CAND-SALIENCE-TAB(WS-CAND-IX) NOT <
108600                     CM-BUFFER-THRESHOLD
108700                 MOVE 'BUFFER' TO CAND-ACTION-TAB(WS-CAND-IX)
108800                 MOVE 'BELOW TYPE THRESHOLD' TO
108900                     CAND-REASON-TAB(WS-CAND-IX)
109000                 ADD 1 TO WS-BUFFERED-CT
109100                 ADD 1 TO WS-CAT-BUFFERED-CT(WS-CAT-IX)
109200                 PERFORM 6300-ADD-BUFFER-ROW THRU 6399-EXIT
109300             ELSE
109400                 MOVE 'REJECT' TO CAND-ACTION-TAB(WS-CAND-IX)
109500                 MOVE 'BELOW BUFFER THRESHOLD' TO
109600                     CAND-REASON-TAB(WS-CAND-IX)
109700                 ADD 1 TO WS-REJECTED-CT
109800                 ADD 1 TO WS-CAT-REJECTED-CT(WS-CAT-IX)
109900             END-IF
110000         END-IF
110100         PERFORM 6500-WRITE-AUDIT-RECORD THRU 6599-EXIT
110200     END-IF.
110300     PERFORM 7300-WRITE-SECTION2-DETAIL THRU 7399-EXIT.
110400     GO TO 6199-EXIT.
110500 6199-EXIT.
110600     EXIT.
110700 EJECT
110800*
110900*    6200-ADD-STORE-ROW - APPENDS A KEPT CANDIDATE TO THE
111000*    IN-MEMORY STORE TABLE UNDER THE NEXT AVAILABLE STM-ID.
111100 6200-ADD-STORE-ROW.
111200     ADD 1 TO WS-STORE-COUNT.
111300     MOVE WS-STORE-COUNT TO WS-STORE-IX.
111400     MOVE WS-STORE-NEXT-ID TO STM-ID-TAB(WS-STORE-IX).
111500     ADD 1 TO WS-STORE-NEXT-ID.
111600     MOVE CAND-TYPE-TAB(WS-CAND-IX) TO STM-TYPE-TAB(WS-STORE-IX).
111700     MOVE CAND-CONTENT-TAB(WS-CAND-IX) TO
111800         STM-CONTENT-TAB(WS-STORE-IX).
111900     MOVE CAND-SALIENCE-TAB(WS-CAND-IX) TO
112000         STM-SALIENCE-TAB(WS-STORE-IX).
112100     MOVE 'KEEP' TO STM-DECISION-TAB(WS-STORE-IX).
112200     MOVE WS-RUN-TSTAMP TO STM-TSTAMP-TAB(WS-STORE-IX).
112300     GO TO 6299-EXIT.
112400 6299-EXIT.
112500     EXIT.
112600*
112700*    6300-ADD-BUFFER-ROW - SAME IDEA FOR A BUFFERED CANDIDATE.
112800 6300-ADD-BUFFER-ROW.
112900     ADD 1 TO WS-BUFFER-COUNT.
113000     MOVE WS-BUFFER-COUNT TO WS-BUFFER-IX.
113100     MOVE WS-BUFFER-NEXT-ID TO BUF-ID-TAB(WS-BUFFER-IX).
113200     ADD 1 TO WS-BUFFER-NEXT-ID.
113300     MOVE CAND-TYPE-TAB(WS-CAND-IX) TO BUF-TYPE-TAB(WS-BUFFER-IX).
113400     MOVE CAND-CONTENT-TAB(WS-CAND-IX) TO
113500         BUF-CONTENT-TAB(WS-BUFFER-IX).
113600     MOVE CAND-SALIENCE-TAB(WS-CAND-IX) TO
113700         BUF-SCORE-TAB(WS-BUFFER-IX).
113800     MOVE CAND-REASON-TAB(WS-CAND-IX) TO
113900         BUF-REASON-TAB(WS-BUFFER-IX).
114000     MOVE WS-RUN-TSTAMP TO BUF-TSTAMP-TAB(WS-BUFFER-IX).
114100     MOVE 'Y' TO WS-BUFFER-DIRTY-SW.
114200     GO TO 6399-EXIT.
114300 6399-EXIT.
114400     EXIT.
114500 EJECT
114600*
114700*    6500-WRITE-AUDIT-RECORD - ONE AUDIT ROW PER DISPOSITION.
114800 6500-WRITE-AUDIT-RECORD.
114900     MOVE WS-RUN-TSTAMP TO AUD-TSTAMP.
115000     IF CAND-ACTION-TAB(WS-CAND-IX) = 'KEEP'
115100         MOVE 'STORE' TO AUD-ACTION
115200     ELSE
115300         MOVE CAND-ACTION-TAB(WS-CAND-IX) TO AUD-ACTION
115400     END-IF.
115500     MOVE CAND-ID-TAB(WS-CAND-IX) TO AUD-MEMORY-ID.
115600     MOVE CAND-TYPE-TAB(WS-CAND-IX) TO AUD-TYPE.
115700     MOVE CAND-CONTENT-TAB(WS-CAND-IX) TO AUD-CONTENT.
115800     MOVE CAND-SALIENCE-TAB(WS-CAND-IX) TO AUD-SALIENCE.
115900     MOVE CAND-REASON-TAB(WS-CAND-IX) TO AUD-REASON.
116000     WRITE CM-AUDIT-RECORD.
116100     IF WS-AUDIT-STATUS NOT = '00'
116200         GO TO EOJ9900-ABEND
116300     END-IF.
116400     GO TO 6599-EXIT.
116500 6599-EXIT.
116600     EXIT.
116700 EJECT
116800****************************************************************
116900*    6600/6700 - REWRITE STORE AND BUFFER IN FULL.              *
117000****************************************************************
117100 6600-REWRITE-STORE-FILE.
117200     OPEN OUTPUT STORE-FILE.
117300     PERFORM 6610-REWRITE-ONE-STORE-ROW THRU 6619-EXIT
117400         VARYING WS-STORE-IX FROM 1 BY 1
117500         UNTIL WS-STORE-IX > WS-STORE-COUNT.
117600     CLOSE STORE-FILE.
117700     GO TO 6699-EXIT.
117800 6699-EXIT.
117900     EXIT.
118000*
118100 6610-REWRITE-ONE-STORE-ROW.
118200     MOVE STM-ID-TAB(WS-STORE-IX) TO STM-ID.
118300     MOVE STM-TYPE-TAB(WS-STORE-IX) TO STM-TYPE.
118400     MOVE STM-CONTENT-TAB(WS-STORE-IX) TO STM-CONTENT.
118500     MOVE STM-SALIENCE-TAB(WS-STORE-IX) TO STM-SALIENCE.
118600     MOVE STM-DECISION-TAB(WS-STORE-IX) TO STM-DECISION.
118700     MOVE STM-TSTAMP-TAB(WS-STORE-IX) TO STM-STORED-TSTAMP.
118800     MOVE SPACES TO FILLER OF CM-STORE-RECORD.
118900     WRITE CM-STORE-RECORD.
119000     IF WS-STORE-STATUS NOT = '00'
119100         GO TO EOJ9900-ABEND
119200     END-IF.
119300     GO TO 6619-EXIT.
119400 6619-EXIT.
119500     EXIT.
119600*
119700 6700-REWRITE-BUFFER-FILE.
119800     IF WS-BUFFER-DIRTY
119900         OPEN OUTPUT BUFFER-FILE
120000         PERFORM 6710-REWRITE-ONE-BUFFER-ROW THRU 6719-EXIT
120100             VARYING WS-BUFFER-IX FROM 1 BY 1
120200             UNTIL WS-BUFFER-IX > WS-BUFFER-COUNT
120300         CLOSE BUFFER-FILE
120400     END-IF.
120500     GO TO 6799-EXIT.
120600 6799-EXIT.
120700     EXIT.
120800*
120900 6710-REWRITE-ONE-BUFFER-ROW.
121000     MOVE BUF-ID-TAB(WS-BUFFER-IX) TO BUF-ID.
121100     MOVE BUF-TYPE-TAB(WS-BUFFER-IX) TO BUF-TYPE.
121200     MOVE BUF-CONTENT-TAB(WS-BUFFER-IX) TO BUF-CONTENT.
121300     MOVE BUF-SCORE-TAB(WS-BUFFER-IX) TO BUF-SCORE.
121400     MOVE BUF-REASON-TAB(WS-BUFFER-IX) TO BUF-REASON.
121500     MOVE BUF-TSTAMP-TAB(WS-BUFFER-IX) TO BUF-TSTAMP.
121600     MOVE SPACES TO FILLER OF CM-BUFFER-RECORD.
121700     WRITE CM-BUFFER-RECORD.
121800     IF WS-BUFFER-STATUS NOT = '00'
121900         GO TO EOJ9900-ABEND
122000     END-IF.
122100     GO TO 6719-EXIT.
122200 6719-EXIT.
122300     EXIT.
122400 EJECT
122500****************************************************************
122600*    7000-SERIES - REPORT WRITING.                              *
122700****************************************************************
122800 7000-WRITE-HEADER.
122900     ADD 1 TO WS-PAGE-NUMBER.
123000     MOVE SPACES TO CM-RPT-HEADER-LINE.
123100     MOVE WS-REPORT-TITLE TO RPT-HDR-TITLE.
123200     MOVE 'RUN DATE/TIME' TO RPT-HDR-LABEL.
123300     MOVE WS-RUN-TSTAMP TO RPT-HDR-TSTAMP.
123400     MOVE CM-RPT-HEADER-LINE TO REPORT-LINE.
123500     WRITE REPORT-LINE.
123600     MOVE CM-RPT-BLANK-LINE TO REPORT-LINE.
123700     WRITE REPORT-LINE.
123800     GO TO 7099-EXIT.
123900 7099-EXIT.
124000     EXIT.
124100*
124200 7100-WRITE-SECTION1-HDR.
124300     MOVE SPACES TO CM-RPT-SECTION-LINE.
124400     MOVE 'SECTION 1 - EXTRACTION COUNTS' TO RPT-SEC-TEXT.
124500     MOVE CM-RPT-SECTION-LINE TO REPORT-LINE.
124600     WRITE REPORT-LINE.
124700     GO TO 7199-EXIT.
124800 7199-EXIT.
124900     EXIT.
125000*
125100*    7200-WRITE-SECTION1-COUNTS - CALLED AFTER MINING AND
125200*    SCORING SO ALL FOUR COUNTS ARE FINAL.
125300 7200-WRITE-SECTION1-COUNTS.
125400     MOVE SPACES TO CM-RPT-COUNT-LINE.
125500     MOVE 'TURNS READ' TO RPT-CNT-LABEL.
125600     MOVE WS-TURNS-READ-CT TO RPT-CNT-VALUE.
125700     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
125800     WRITE REPORT-LINE.
125900     MOVE 'USER TURNS MINED' TO RPT-CNT-LABEL.
126000     MOVE WS-USER-TURNS-CT TO RPT-CNT-VALUE.
126100     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
126200     WRITE REPORT-LINE.
126300     MOVE 'CANDIDATE MEMORIES FOUND' TO RPT-CNT-LABEL.
126400     MOVE WS-CAND-MINED-CT TO RPT-CNT-VALUE.
126500     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
126600     WRITE REPORT-LINE.
126700     MOVE CM-RPT-BLANK-LINE TO REPORT-LINE.
126800     WRITE REPORT-LINE.
126900     MOVE SPACES TO CM-RPT-SECTION-LINE.
127000     MOVE 'SECTION 2 - DECISION DETAIL' TO RPT-SEC-TEXT.
127100     MOVE CM-RPT-SECTION-LINE TO REPORT-LINE.
127200     WRITE REPORT-LINE.
127300     GO TO 7299-EXIT.
127400 7299-EXIT.
127500     EXIT.
127600 EJECT
127700 7300-WRITE-SECTION2-DETAIL.
127800     MOVE SPACES TO CM-RPT-DECISION-DETAIL-LINE.
127900     MOVE CAND-ID-TAB(WS-CAND-IX) TO RPT-DTL-ID.
128000     MOVE CAND-TYPE-TAB(WS-CAND-IX) TO RPT-DTL-TYPE.
128100     MOVE CAND-SALIENCE-TAB(WS-CAND-IX) TO RPT-DTL-SALIENCE.
128200     MOVE CAND-ACTION-TAB(WS-CAND-IX) TO RPT-DTL-ACTION.
128300     MOVE CAND-CONTENT-TAB(WS-CAND-IX) TO RPT-DTL-CONTENT.
128400     MOVE CM-RPT-DECISION-DETAIL-LINE TO REPORT-LINE.
128500     WRITE REPORT-LINE.
128600     GO TO 7399-EXIT.
128700 7399-EXIT.
128800     EXIT.
128900*
129000 7400-WRITE-SECTION2-TOTALS.
129100     MOVE CM-RPT-BLANK-LINE TO REPORT-LINE.
129200     WRITE REPORT-LINE.
129300     MOVE SPACES TO CM-RPT-TOTALS-LINE.
129400     MOVE 'TOTAL= ' TO RPT-TOT-TOTAL-LIT.
129500     MOVE WS-CAND-MINED-CT TO RPT-TOT-TOTAL.
129600     MOVE 'KEPT= ' TO RPT-TOT-KEPT-LIT.
129700     MOVE WS-KEPT-CT TO RPT-TOT-KEPT.
129800     MOVE 'BUFFERED= ' TO RPT-TOT-BUFFERED-LIT.
129900     MOVE WS-BUFFERED-CT TO RPT-TOT-BUFFERED.
130000     MOVE 'REJECTED= ' TO RPT-TOT-REJECTED-LIT.
130100     MOVE WS-REJECTED-CT TO RPT-TOT-REJECTED.
130200     MOVE 'MERGED= ' TO RPT-TOT-MERGED-LIT.
130300     MOVE WS-MERGED-CT TO RPT-TOT-MERGED.
130400     MOVE CM-RPT-TOTALS-LINE TO REPORT-LINE.
130500     WRITE REPORT-LINE.
130600     MOVE CM-RPT-BLANK-LINE TO REPORT-LINE.
130700     WRITE REPORT-LINE.
130800     GO TO 7499-EXIT.
130900 7499-EXIT.
131000     EXIT.
131100 EJECT
131200 7500-WRITE-SECTION3.
131300     MOVE SPACES TO CM-RPT-SECTION-LINE.
131400     MOVE 'SECTION 3 - PER-CATEGORY BREAKDOWN' TO RPT-SEC-TEXT.
131500     MOVE CM-RPT-SECTION-LINE TO REPORT-LINE.
131600     WRITE REPORT-LINE.
131700     PERFORM 7510-WRITE-ONE-CATEGORY-LINE THRU 7519-EXIT
131800         VARYING WS-CAT-IX FROM 1 BY 1 UNTIL WS-CAT-IX > 5.
131900     GO TO 7599-EXIT.
132000 7599-EXIT.
132100     EXIT.
132200*
132300 7510-WRITE-ONE-CATEGORY-LINE.
132400     MOVE SPACES TO CM-RPT-CATEGORY-LINE.
132500     MOVE CM-CAT-NAME(WS-CAT-IX) TO RPT-CAT-TYPE.
132600     MOVE WS-CAT-CAND-CT(WS-CAT-IX) TO RPT-CAT-CAND.
132700     MOVE WS-CAT-KEPT-CT(WS-CAT-IX) TO RPT-CAT-KEPT.
132800     MOVE WS-CAT-BUFFERED-CT(WS-CAT-IX) TO RPT-CAT-BUFFERED.
132900     MOVE WS-CAT-REJECTED-CT(WS-CAT-IX) TO RPT-CAT-REJECTED.
133000     MOVE WS-CAT-MERGED-CT(WS-CAT-IX) TO RPT-CAT-MERGED.
133100     MOVE CM-RPT-CATEGORY-LINE TO REPORT-LINE.
133200     WRITE REPORT-LINE.
133300     GO TO 7519-EXIT.
133400 7519-EXIT.
133500     EXIT.
133600 EJECT
133700****************************************************************
133800*    8000-SERIES - SHARED UTILITY SUBROUTINES.                 *
133900****************************************************************
134000*    8100-TRIM-WORK-TEXT - LEFT/RIGHT TRIM OF WS-WORK-TEXT      *
134100*    INTO WS-TRIM-TEXT / WS-TRIM-TEXT-LEN.                      *
134200 8100-TRIM-WORK-TEXT.
134300     PERFORM 8105-SCAN-FWD-WORK-TEXT THRU 8105-EXIT
134400         VARYING WS-TRIM-START FROM 1 BY 1
134500         UNTIL WS-TRIM-START > 220
134600             OR WS-WORK-TEXT(WS-TRIM-START:1) NOT = SPACE.
134700     PERFORM 8106-SCAN-BACK-WORK-TEXT THRU 8106-EXIT
134800         VARYING WS-TRIM-END FROM 220 BY -1
134900         UNTIL WS-TRIM-END < WS-TRIM-START
135000             OR WS-WORK-TEXT(WS-TRIM-END:1) NOT = SPACE.
135100     MOVE SPACES TO WS-TRIM-TEXT.
135200     IF WS-TRIM-START > WS-TRIM-END
135300         MOVE 0 TO WS-TRIM-TEXT-LEN
135400     ELSE
135500         COMPUTE WS-TRIM-TEXT-LEN =
135600             WS-TRIM-END - WS-TRIM-START + 1
135700         MOVE WS-WORK-TEXT(WS-TRIM-START:WS-TRIM-TEXT-LEN)
135800             TO WS-TRIM-TEXT
135900     END-IF.
136000     GO TO 8199-EXIT.
136100 8199-EXIT.
136200     EXIT.
136300*
136400 8105-SCAN-FWD-WORK-TEXT.
136500     CONTINUE.
136600     GO TO 8105-EXIT.
136700 8105-EXIT.
136800     EXIT.
136900*
137000 8106-SCAN-BACK-WORK-TEXT.
137100     CONTINUE.
137200     GO TO 8106-EXIT.
137300 8106-EXIT.
137400     EXIT.
137500*
137600*    8150-TRIM-CAND-CONTENT - SAME IDEA FOR CAND-CONTENT, LEFT-
137700*    JUSTIFIED IN PLACE, LEAVING THE TRUE LENGTH IN
137800*    WS-TRIM-TEXT-LEN FOR THE SCORING PARAGRAPHS TO REUSE.
137900 8150-TRIM-CAND-CONTENT.
138000     PERFORM 8152-SCAN-FWD-CAND-CONTENT THRU 8152-EXIT
138100         VARYING WS-TRIM-START FROM 1 BY 1
138200         UNTIL WS-TRIM-START > 200
138300             OR CAND-CONTENT(WS-TRIM-START:1) NOT = SPACE.
138400     PERFORM 8153-SCAN-BACK-CAND-CONTENT THRU 8153-EXIT
138500         VARYING WS-TRIM-END FROM 200 BY -1
138600         UNTIL WS-TRIM-END < WS-TRIM-START
138700             OR CAND-CONTENT(WS-TRIM-END:1) NOT = SPACE.
138800     IF WS-TRIM-START > WS-TRIM-END
138900         MOVE 0 TO WS-TRIM-TEXT-LEN
139000         MOVE SPACES TO CAND-CONTENT
139100     ELSE
139200         COMPUTE WS-TRIM-TEXT-LEN =
139300             WS-TRIM-END - WS-TRIM-START + 1
139400         MOVE CAND-CONTENT(WS-TRIM-START:WS-TRIM-TEXT-LEN)
139500             TO WS-TRIM-TEXT
139600         MOVE SPACES TO CAND-CONTENT
139700         MOVE WS-TRIM-TEXT(1:WS-TRIM-TEXT-LEN)
139800             TO CAND-CONTENT(1:WS-TRIM-TEXT-LEN)
139900     END-IF.
140000     GO TO 8159-EXIT.
140100 8159-EXIT.
140200     EXIT.
140300*
140400 8152-SCAN-FWD-CAND-CONTENT.
140500     CONTINUE.
140600     GO TO 8152-EXIT.
140700 8152-EXIT.
140800     EXIT.
140900*
141000 8153-SCAN-BACK-CAND-CONTENT.
141100     CONTINUE.
141200     GO TO 8153-EXIT.
141300 8153-EXIT.
141400     EXIT.
141500 EJECT
141600*    8300-SEARCH-PHRASE-AT-START - TRUE IF WS-SEARCH-TARGET     *
141700*    BEGINS WITH WS-SEARCH-PHRASE (CASE ALREADY FOLDED BY       *
141800*    THE CALLER).                                               *
141900 8300-SEARCH-PHRASE-AT-START.
142000     MOVE 'N' TO WS-SEARCH-RESULT-SW.
142100     IF WS-SEARCH-TARGET-LEN NOT < WS-SEARCH-PHRASE-LEN
142200         IF WS-SEARCH-TARGET(1:WS-SEARCH-PHRASE-LEN) =
142300                 WS-SEARCH-PHRASE(1:WS-SEARCH-PHRASE-LEN)
142400             MOVE 'Y' TO WS-SEARCH-RESULT-SW
142500         END-IF
142600     END-IF.
142700     GO TO 8399-EXIT.
142800 8399-EXIT.
142900     EXIT.
143000*
143100*    8400-SEARCH-PHRASE-ANYWHERE - TRUE IF WS-SEARCH-PHRASE     *
143200*    OCCURS ANYWHERE WITHIN THE FIRST WS-SEARCH-TARGET-LEN      *
143300*    BYTES OF WS-SEARCH-TARGET.                                 *
143400 8400-SEARCH-PHRASE-ANYWHERE.
143500     MOVE 'N' TO WS-SEARCH-RESULT-SW.
143600     IF WS-SEARCH-TARGET-LEN NOT < WS-SEARCH-PHRASE-LEN
143700         PERFORM 8410-CHECK-ONE-POSITION THRU 8419-EXIT
143800             VARYING WS-CHAR-IX FROM 1 BY 1
143900             UNTIL WS-CHAR-IX >
144000                 WS-SEARCH-TARGET-LEN - WS-SEARCH-PHRASE-LEN + 1
144100                 OR WS-SEARCH-FOUND
144200     END-IF.
144300     GO TO 8499-EXIT.
144400 8499-EXIT.
144500     EXIT.
144600*
144700 8410-CHECK-ONE-POSITION.
144800     IF WS-SEARCH-TARGET(WS-CHAR-IX:WS-SEARCH-PHRASE-LEN) =
144900             WS-SEARCH-PHRASE(1:WS-SEARCH-PHRASE-LEN)
145000         MOVE 'Y' TO WS-SEARCH-RESULT-SW
145100     END-IF.
145200     GO TO 8419-EXIT.
145300 8419-EXIT.
145400     EXIT.
145500 EJECT
145600****************************************************************
145700*    8700-COMPUTE-JACCARD - GENERIC WORD-OVERLAP SIMILARITY ON  *
145800*    WS-SIM-WORDS-A / WS-SIM-WORDS-B.  LEAVES THE RESULT IN     *
145900*    WS-SIM-SCORE.  CALLERS LOAD THE TWO SCRATCH LISTS FIRST.   *
146000****************************************************************
146100 8700-COMPUTE-JACCARD.
146200     MOVE 0 TO WS-SIM-MATCH-CT.
146300     PERFORM 8710-MATCH-ONE-WORD THRU 8719-EXIT
146400         VARYING WS-WORD-IX-A FROM 1 BY 1
146500         UNTIL WS-WORD-IX-A > WS-SIM-CT-A.
146600     COMPUTE WS-SIM-UNION-CT =
146700         WS-SIM-CT-A + WS-SIM-CT-B - WS-SIM-MATCH-CT.
146800     IF WS-SIM-UNION-CT = 0
146900         MOVE 0 TO WS-SIM-SCORE
147000     ELSE
147100         COMPUTE WS-SIM-SCORE ROUNDED =
147200             WS-SIM-MATCH-CT / WS-SIM-UNION-CT
147300     END-IF.
147400     GO TO 8799-EXIT.
147500 8799-EXIT.
147600     EXIT.
147700*
147800 8710-MATCH-ONE-WORD.
147900     PERFORM 8712-CHECK-ONE-B-WORD THRU 8712-EXIT
148000         VARYING WS-WORD-IX-B FROM 1 BY 1
148100         UNTIL WS-WORD-IX-B > WS-SIM-CT-B.
148200     GO TO 8719-EXIT.
148300 8719-EXIT.
148400     EXIT.
148500*
148600 8712-CHECK-ONE-B-WORD.
148700     IF WS-SIM-WORDS-A(WS-WORD-IX-A) =
148800             WS-SIM-WORDS-B(WS-WORD-IX-B)
148900         ADD 1 TO WS-SIM-MATCH-CT
149000         MOVE WS-SIM-CT-B TO WS-WORD-IX-B
149100     END-IF.
149200     GO TO 8712-EXIT.
149300 8712-EXIT.
149400     EXIT.
149500 EJECT
149600*    8750-TOKENIZE-CANDIDATE - SPLITS CAND-CONTENT INTO ITS     *
149700*    DISTINCT UPPERCASE WORDS AND STORES THEM IN THE CANDIDATE  *
149800*    WORD TABLE AT WS-CAND-IX.                                  *
149900 8750-TOKENIZE-CANDIDATE.
150000     MOVE CAND-CONTENT TO WS-WORK-TEXT.
150100     INSPECT WS-WORK-TEXT CONVERTING
150200         'abcdefghijklmnopqrstuvwxyz' TO
150300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
150400     MOVE 0 TO CM-CAND-WORD-CT(WS-CAND-IX).
150500     MOVE 1 TO WS-UNSTRING-PTR.
150600     PERFORM 8760-UNSTRING-ONE-WORD THRU 8769-EXIT
150700         UNTIL WS-UNSTRING-PTR > 220
150800             OR CM-CAND-WORD-CT(WS-CAND-IX) >= WS-MAX-WORDS.
150900     GO TO 8759-EXIT.
151000 8759-EXIT.
151100     EXIT.
151200*
151300 8760-UNSTRING-ONE-WORD.
151400     UNSTRING WS-WORK-TEXT DELIMITED BY SPACE
151500         INTO WS-SEARCH-PHRASE
151600         WITH POINTER WS-UNSTRING-PTR.
151700     IF WS-SEARCH-PHRASE NOT = SPACES
151800         PERFORM 8770-ADD-WORD-IF-NEW THRU 8779-EXIT
151900     END-IF.
152000     GO TO 8769-EXIT.
152100 8769-EXIT.
152200     EXIT.
152300*
152400 8770-ADD-WORD-IF-NEW.
152500     MOVE 'N' TO WS-SEARCH-RESULT-SW.
152600     PERFORM 8772-CHECK-ONE-CAND-WORD THRU 8772-EXIT
152700         VARYING WS-WORD-IX FROM 1 BY 1
152800         UNTIL WS-WORD-IX > CM-CAND-WORD-CT(WS-CAND-IX)
152900             OR WS-SEARCH-FOUND.
153000     IF NOT WS-SEARCH-FOUND
153100         AND CM-CAND-WORD-CT(WS-CAND-IX) < WS-MAX-WORDS
153200         ADD 1 TO CM-CAND-WORD-CT(WS-CAND-IX)
153300         MOVE WS-SEARCH-PHRASE(1:20) TO
153400             CM-CAND-WORD-ARR(WS-CAND-IX,
153500                 CM-CAND-WORD-CT(WS-CAND-IX))
153600     END-IF.
153700     GO TO 8779-EXIT.
153800 8779-EXIT.
153900     EXIT.
154000*
154100 8772-CHECK-ONE-CAND-WORD.
154200     IF CM-CAND-WORD-ARR(WS-CAND-IX, WS-WORD-IX) =
154300             WS-SEARCH-PHRASE(1:20)
154400         MOVE 'Y' TO WS-SEARCH-RESULT-SW
154500     END-IF.
154600     GO TO 8772-EXIT.
154700 8772-EXIT.
154800     EXIT.
154900 EJECT
155000*    8780-TOKENIZE-STORE-ROW - SAME TOKENIZER FOR A STORE ROW   *
155100*    LOADED AT 1110.                                            *
155200 8780-TOKENIZE-STORE-ROW.
155300     MOVE STM-CONTENT-TAB(WS-STORE-IX) TO WS-WORK-TEXT.
155400     INSPECT WS-WORK-TEXT CONVERTING
155500         'abcdefghijklmnopqrstuvwxyz' TO
155600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
155700     MOVE 0 TO CM-STORE-WORD-CT(WS-STORE-IX).
155800     MOVE 1 TO WS-UNSTRING-PTR.
155900     PERFORM 8785-UNSTRING-STORE-WORD THRU 8788-EXIT
156000         UNTIL WS-UNSTRING-PTR > 220
156100             OR CM-STORE-WORD-CT(WS-STORE-IX) >= WS-MAX-WORDS.
156200     GO TO 8789-EXIT.
156300 8789-EXIT.
156400     EXIT.
156500*
156600 8785-UNSTRING-STORE-WORD.
156700     UNSTRING WS-WORK-TEXT DELIMITED BY SPACE
156800         INTO WS-SEARCH-PHRASE
156900         WITH POINTER WS-UNSTRING-PTR.
157000     IF WS-SEARCH-PHRASE NOT = SPACES
157100         MOVE 'N' TO WS-SEARCH-RESULT-SW
157200         PERFORM 8786-CHECK-ONE-STORE-WORD THRU 8786-EXIT
157300             VARYING WS-WORD-IX FROM 1 BY 1
157400             UNTIL WS-WORD-IX > CM-STORE-WORD-CT(WS-STORE-IX)
157500                 OR WS-SEARCH-FOUND
157600         IF NOT WS-SEARCH-FOUND
157700             AND CM-STORE-WORD-CT(WS-STORE-IX) < WS-MAX-WORDS
157800             ADD 1 TO CM-STORE-WORD-CT(WS-STORE-IX)
157900             MOVE WS-SEARCH-PHRASE(1:20) TO
158000                 CM-STORE-WORD-ARR(WS-STORE-IX,
158100                     CM-STORE-WORD-CT(WS-STORE-IX))
158200         END-IF
158300     END-IF.
158400     GO TO 8788-EXIT.
158500 8788-EXIT.
158600     EXIT.
158700*
158800 8786-CHECK-ONE-STORE-WORD.
158900     IF CM-STORE-WORD-ARR(WS-STORE-IX, WS-WORD-IX) =
159000             WS-SEARCH-PHRASE(1:20)
159100         MOVE 'Y' TO WS-SEARCH-RESULT-SW
159200     END-IF.
159300     GO TO 8786-EXIT.
159400 8786-EXIT.
159500     EXIT.
159600 EJECT
159700****************************************************************
159800*    8810/8820/8830 - LOADERS FOR THE GENERIC JACCARD UTILITY.  *
159900****************************************************************
160000 8810-LOAD-SIM-A-FROM-CAND.
160100     MOVE CM-CAND-WORD-CT(WS-CAND-IX) TO WS-SIM-CT-A.
160200     PERFORM 8812-COPY-ONE-A-WORD THRU 8812-EXIT
160300         VARYING WS-WORD-IX FROM 1 BY 1
160400         UNTIL WS-WORD-IX > WS-SIM-CT-A.
160500     GO TO 8819-EXIT.
160600 8819-EXIT.
160700     EXIT.
160800*
160900 8812-COPY-ONE-A-WORD.
161000     MOVE CM-CAND-WORD-ARR(WS-CAND-IX, WS-WORD-IX) TO
161100         WS-SIM-WORDS-A(WS-WORD-IX).
161200     GO TO 8812-EXIT.
161300 8812-EXIT.
161400     EXIT.
161500*
161600 8820-LOAD-SIM-B-FROM-STORE.
161700     MOVE CM-STORE-WORD-CT(WS-STORE-IX) TO WS-SIM-CT-B.
161800     PERFORM 8822-COPY-ONE-B-WORD-STORE THRU 8822-EXIT
161900         VARYING WS-WORD-IX FROM 1 BY 1
162000         UNTIL WS-WORD-IX > WS-SIM-CT-B.
162100     GO TO 8829-EXIT.
162200 8829-EXIT.
162300     EXIT.
162400*
162500 8822-COPY-ONE-B-WORD-STORE.
162600     MOVE CM-STORE-WORD-ARR(WS-STORE-IX, WS-WORD-IX) TO
162700         WS-SIM-WORDS-B(WS-WORD-IX).
162800     GO TO 8822-EXIT.
162900 8822-EXIT.
163000     EXIT.
163100*
163200 8830-LOAD-SIM-B-FROM-CAND.
163300     MOVE CM-CAND-WORD-CT(WS-INNER-CAND-IX) TO WS-SIM-CT-B.
163400     PERFORM 8832-COPY-ONE-B-WORD-CAND THRU 8832-EXIT
163500         VARYING WS-WORD-IX FROM 1 BY 1
163600         UNTIL WS-WORD-IX > WS-SIM-CT-B.
163700     GO TO 8839-EXIT.
163800 8839-EXIT.
163900     EXIT.
164000*
164100 8832-COPY-ONE-B-WORD-CAND.
164200     MOVE CM-CAND-WORD-ARR(WS-INNER-CAND-IX, WS-WORD-IX) TO
164300         WS-SIM-WORDS-B(WS-WORD-IX).
164400     GO TO 8832-EXIT.
164500 8832-EXIT.
164600     EXIT.
164700 EJECT
164800****************************************************************
164900*    END OF JOB PROCESSING.                                     *
165000****************************************************************
165100 EOJ9000-CLOSE-FILES.
165200     CLOSE TURNS-FILE.
165300     CLOSE AUDIT-FILE.
165400     CLOSE REPORT-FILE.
165500     GO TO EOJ9099-EXIT.
165600 EOJ9099-EXIT.
165700     EXIT.
165800*
165900 EOJ9900-ABEND.
166000     DISPLAY 'CMEXTRCT - I/O ERROR - RUN TERMINATED'.
166100     DISPLAY 'STORE STATUS  = ' WS-STORE-STATUS.
166200     DISPLAY 'BUFFER STATUS = ' WS-BUFFER-STATUS.
166300     DISPLAY 'AUDIT STATUS  = ' WS-AUDIT-STATUS.
166400     CLOSE TURNS-FILE.
166500     CLOSE STORE-FILE.
166600     CLOSE BUFFER-FILE.
166700     CLOSE AUDIT-FILE.
166800     CLOSE REPORT-FILE.
166900     MOVE 16 TO RETURN-CODE.
167000     STOP RUN.
167100 EOJ9999-EXIT.
167200     EXIT.
