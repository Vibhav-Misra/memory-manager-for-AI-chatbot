000100****************************************************************
000200*                                                              *
000300*    CMRPTLIN   -  REPORT PRINT LINE LAYOUTS                    *
000400*                                                               *
000500*    REPORT DD, LINE SEQUENTIAL, 132 BYTES.  CMEXTRCT BUILDS    *
000600*    THE PAGE HEADER AND SECTIONS 1-3, CMADMREV OPENS THE       *
000700*    SAME FILE EXTEND AND ADDS SECTIONS 4-5.  EACH 01-LEVEL     *
000800*    BELOW IS MOVED INTO CM-PRINT-LINE BEFORE THE WRITE.       *
000900*                                                               *
001000****************************************************************
001100 01  CM-PRINT-LINE                        PIC X(132).
001200
001300 01  CM-RPT-HEADER-LINE.
001400     05  RPT-HDR-TITLE                    PIC X(50).
001500     05  FILLER                           PIC X(10).
001600     05  RPT-HDR-LABEL                    PIC X(12).
001700     05  RPT-HDR-TSTAMP                   PIC X(19).
001800     05  FILLER                           PIC X(41).
001900
002000 01  CM-RPT-SECTION-LINE.
002100     05  RPT-SEC-TEXT                     PIC X(80).
002200     05  FILLER                           PIC X(52).
002300
002400 01  CM-RPT-COUNT-LINE.
002500     05  RPT-CNT-LABEL                    PIC X(40).
002600     05  RPT-CNT-VALUE                    PIC ZZZ,ZZ9.
002700     05  FILLER                           PIC X(85).
002800
002900 01  CM-RPT-DECISION-DETAIL-LINE.
003000     05  RPT-DTL-ID                       PIC ZZZZZZ9.
003100     05  FILLER                           PIC X(2).
003200     05  RPT-DTL-TYPE                     PIC X(10).
003300     05  FILLER                           PIC X(2).
003400     05  RPT-DTL-SALIENCE                 PIC Z.999.
003500     05  FILLER                           PIC X(2).
003600     05  RPT-DTL-ACTION                   PIC X(10).
003700     05  FILLER                           PIC X(2).
003800     05  RPT-DTL-CONTENT                  PIC X(60).
003900     05  FILLER                           PIC X(32).
004000
004100 01  CM-RPT-TOTALS-LINE.
004200     05  FILLER                           PIC X(2).
004300     05  RPT-TOT-TOTAL-LIT                 PIC X(7).
004400     05  RPT-TOT-TOTAL                     PIC ZZZZ9.
004500     05  FILLER                           PIC X(3).
004600     05  RPT-TOT-KEPT-LIT                  PIC X(7).
004700     05  RPT-TOT-KEPT                      PIC ZZZZ9.
004800     05  FILLER                           PIC X(3).
004900     05  RPT-TOT-BUFFERED-LIT              PIC X(10).
005000     05  RPT-TOT-BUFFERED                  PIC ZZZZ9.
005100     05  FILLER                           PIC X(3).
005200     05  RPT-TOT-REJECTED-LIT              PIC X(10).
005300     05  RPT-TOT-REJECTED                  PIC ZZZZ9.
005400     05  FILLER                           PIC X(3).
005500     05  RPT-TOT-MERGED-LIT                PIC X(8).
005600     05  RPT-TOT-MERGED                    PIC ZZZZ9.
005700     05  FILLER                           PIC X(51).
005800
005900 01  CM-RPT-CATEGORY-LINE.
006000     05  RPT-CAT-TYPE                     PIC X(10).
006100     05  FILLER                           PIC X(2).
006200     05  RPT-CAT-CAND                     PIC ZZZZ9.
006300     05  FILLER                           PIC X(2).
006400     05  RPT-CAT-KEPT                     PIC ZZZZ9.
006500     05  FILLER                           PIC X(2).
006600     05  RPT-CAT-BUFFERED                 PIC ZZZZ9.
006700     05  FILLER                           PIC X(2).
006800     05  RPT-CAT-REJECTED                 PIC ZZZZ9.
006900     05  FILLER                           PIC X(2).
007000     05  RPT-CAT-MERGED                   PIC ZZZZ9.
007100     05  FILLER                           PIC X(87).
007200
007300 01  CM-RPT-BLANK-LINE                    PIC X(132)
007400                                            VALUE SPACES.
