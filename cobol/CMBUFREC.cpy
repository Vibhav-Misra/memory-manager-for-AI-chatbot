000100****************************************************************
000200*                                                              *
000300*    CMBUFREC   -  BUFFERED MEMORY RECORD                       *
000400*                                                               *
000500*    BUFFER DD.  SAME READ-THEN-REWRITE PATTERN AS CMSTOREC.    *
000600*    CMADMREV REMOVES APPROVED/REJECTED ENTRIES AND REWRITES    *
000700*    THE FILE WITHOUT THEM.  300 BYTES.                         *
000800*                                                               *
000900****************************************************************
001000 01  CM-BUFFER-RECORD.
001100     05  BUF-ID                           PIC 9(7).
001200     05  BUF-TYPE                         PIC X(10).
001210         88  BUF-TYPE-PREFERENCE            VALUE 'PREFERENCE'.
001220         88  BUF-TYPE-GOAL                  VALUE 'GOAL'.
001230         88  BUF-TYPE-COMMITMENT            VALUE 'COMMITMENT'.
001240         88  BUF-TYPE-SKILL                 VALUE 'SKILL'.
001250         88  BUF-TYPE-FEEDBACK              VALUE 'FEEDBACK'.
001300     05  BUF-CONTENT                      PIC X(200).
001400     05  BUF-SCORE                        PIC 9V999.
001500     05  BUF-REASON                       PIC X(40).
001600     05  BUF-TSTAMP                       PIC X(19).
001700     05  FILLER                           PIC X(20).
