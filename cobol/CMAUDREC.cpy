000100****************************************************************
000200*                                                              *
000300*    CMAUDREC   -  AUDIT TRAIL RECORD                           *
000400*                                                               *
000500*    AUDIT DD.  ONE RECORD PER STORE / BUFFER / REJECT /        *
000600*    MERGE / APPROVE / ADMREJECT ACTION TAKEN ACROSS BOTH       *
000700*    PASSES OF THE RUN.  APPEND ONLY - CMEXTRCT OPENS OUTPUT,   *
000800*    CMADMREV OPENS EXTEND.  300 BYTES.                         *
000900*                                                               *
001000****************************************************************
001100 01  CM-AUDIT-RECORD.
001200     05  AUD-TSTAMP                       PIC X(19).
001300     05  AUD-ACTION                       PIC X(10).
001310         88  AUD-ACTION-STORE               VALUE 'STORE'.
001320         88  AUD-ACTION-BUFFER              VALUE 'BUFFER'.
001330         88  AUD-ACTION-REJECT              VALUE 'REJECT'.
001340         88  AUD-ACTION-MERGE               VALUE 'MERGE'.
001350         88  AUD-ACTION-APPROVE             VALUE 'APPROVE'.
001360         88  AUD-ACTION-ADMREJECT           VALUE 'ADMREJECT'.
001400     05  AUD-MEMORY-ID                    PIC 9(7).
001500     05  AUD-TYPE                         PIC X(10).
001510         88  AUD-TYPE-PREFERENCE            VALUE 'PREFERENCE'.
001520         88  AUD-TYPE-GOAL                  VALUE 'GOAL'.
001530         88  AUD-TYPE-COMMITMENT            VALUE 'COMMITMENT'.
001540         88  AUD-TYPE-SKILL                 VALUE 'SKILL'.
001550         88  AUD-TYPE-FEEDBACK              VALUE 'FEEDBACK'.
001600     05  AUD-CONTENT                      PIC X(200).
001700     05  AUD-SALIENCE                     PIC 9V999.
001800     05  AUD-REASON                       PIC X(40).
001900     05  FILLER                           PIC X(10).
