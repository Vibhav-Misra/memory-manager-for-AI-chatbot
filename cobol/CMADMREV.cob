000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CMADMREV.
000300 AUTHOR. D L OCONNELL.
000400 INSTALLATION. SYSTEMS DEVELOPMENT.
000500 DATE-WRITTEN. 11/1988.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  CMADMREV IS PASS 2 OF THE CONVERSATIONAL MEMORY EXTRACT      *
001200*  JOB.  IT READS THE ADMIN REVIEW REQUESTS PRODUCED BY THE    *
001300*  REVIEW TOOL AGAINST THE BUFFERED MEMORIES CMEXTRCT (PASS 1) *
001400*  LEFT BEHIND, APPLIES EACH APPROVE OR REJECT DECISION TO THE  *
001500*  BUFFER TABLE, PROMOTES APPROVED ITEMS INTO THE STORE,       *
001600*  REWRITES THE BUFFER FILE WITHOUT THE ITEMS IT REMOVED, AND  *
001700*  APPENDS SECTIONS 4 AND 5 TO THE RUN REPORT CMEXTRCT OPENED. *
001800*  CMEXTRCT MUST RUN BEFORE THIS PROGRAM IN EVERY JOB STREAM.  *
001900*                                                              *
002000*J    JCL..                                                    *
002100*                                                              *
002200* //CMADMREV EXEC PGM=CMADMREV                                 *
002300* //SYSOUT   DD SYSOUT=*                                       *
002400* //REVIEW   DD DSN=PROD.CONVMEM.REVIEW,DISP=SHR                *
002500* //STORE    DD DSN=PROD.CONVMEM.STORE,DISP=OLD                *
002600* //BUFFER   DD DSN=PROD.CONVMEM.BUFFER,DISP=OLD               *
002700* //AUDIT    DD DSN=PROD.CONVMEM.AUDIT,DISP=MOD                *
002800* //REPORT   DD DSN=PROD.CONVMEM.REPORT,DISP=MOD               *
002900* //*                                                          *
003000*                                                              *
003100*P    ENTRY PARAMETERS..                                       *
003200*     NONE.                                                    *
003300*                                                              *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003500*     I/O ERROR ON ANY OF THE FIVE FILES LISTED ABOVE.         *
003600*     REV-BUF-ID NOT FOUND IN THE BUFFER TABLE - NOT AN ABEND,  *
003700*     REPORTED AS AN ERROR LINE ON REPORT SECTION 4.            *
003800*     UNRECOGNIZED REV-ACTION - SAME TREATMENT.                *
003900*                                                              *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004100*     NONE.                                                    *
004200*                                                              *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004400*     CMREVREC  ---- ADMIN REVIEW REQUEST RECORD LAYOUT        *
004500*     CMSTOREC  ---- STORED MEMORY RECORD LAYOUT               *
004600*     CMBUFREC  ---- BUFFERED MEMORY RECORD LAYOUT             *
004700*     CMAUDREC  ---- AUDIT TRAIL RECORD LAYOUT                 *
004800*     CMRPTLIN  ---- REPORT PRINT LINE LAYOUTS                 *
004900*                                                              *
005000****************************************************************
005100*    CHANGE LOG                                                *
005200*                                                              *
005300* 11/14/88 DLO  0005  ORIGINAL CODING - REVIEW APPLY, BUFFER   *
005400*                     REWRITE, REPORT SECTIONS 4-5.            *
005500* 12/02/88 DLO  0009  NOT-FOUND REVIEW REQUESTS WERE ABENDING   *
005600*                     THE RUN - CHANGED TO AN ERROR LINE ON     *
005700*                     THE REPORT SO THE REST OF THE REVIEW      *
005800*                     FILE STILL GETS APPLIED.                  *
005900* 03/08/90 TKW  0104  STORE APPEND WAS REUSING THE SAME STM-ID  *
006000*                     AS A ROW CMEXTRCT ADDED THE SAME NIGHT -  *
006100*                     NEXT-ID NOW TAKEN FROM THE FULL STORE     *
006200*                     TABLE, NOT JUST THE LAST RECORD READ.     *
006300* 07/19/91 RTH  0118  ADDED UNKNOWN REV-ACTION HANDLING PER     *
006400*                     REQUEST FROM THE REVIEW TOOL TEAM - BAD   *
006500*                     ACTION CODES WERE FALLING THROUGH AS      *
006600*                     SILENT REJECTS.                          *
006700* 02/27/93 DLO  0149  HEALTH SUMMARY ADDED - SECTION 5 COUNTS   *
006800*                     FINAL STORE/BUFFER/AUDIT RECORDS FOR THE  *
006900*                     OPERATIONS DESK.                          *
007000* 09/14/95 JBC  0177  BUFFER REWRITE WAS DROPPING THE LAST ROW  *
007100*                     WHEN IT WAS THE ONE REMOVED - OFF BY ONE  *
007200*                     IN THE COMPACT LOOP.                     *
007300* 10/05/98 JBC  0219  YEAR 2000 - RUN TIMESTAMP CENTURY BYTES   *
007400*                     NOW SET EXPLICITLY, SAME FIX AS MADE IN   *
007500*                     CMEXTRCT THIS CYCLE.                      *
007600* 03/02/99 MAP  0226  Y2K FOLLOWUP - VERIFIED APPROVED-RECORD   *
007700*                     TIMESTAMPS COMPARE CORRECTLY AGAINST      *
007800*                     PASS 1 TIMESTAMPS ACROSS THE CENTURY      *
007900*                     BOUNDARY.                                *
008000* 09/18/03 MAP  0271  NO CHANGE TO THIS MEMBER - NOTING HERE    *
008100*                     THAT CMEXTRCT'S TRIM AND WORD-MATCH       *
008200*                     CLEANUP THIS CYCLE DID NOT TOUCH ANY      *
008300*                     RECORD LAYOUT THIS PROGRAM SHARES.        *
008400****************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER. IBM-3090.
008800 OBJECT-COMPUTER. IBM-3090.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM
009100     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT REVIEW-FILE ASSIGN TO REVIEW
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600     SELECT STORE-FILE ASSIGN TO STORE
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS WS-STORE-STATUS.
009900     SELECT BUFFER-FILE ASSIGN TO BUFFER
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS WS-BUFFER-STATUS.
010200     SELECT AUDIT-FILE ASSIGN TO AUDIT
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS WS-AUDIT-STATUS.
010500     SELECT REPORT-FILE ASSIGN TO REPORT
010600         ORGANIZATION IS LINE SEQUENTIAL.
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  REVIEW-FILE.
011000 COPY CMREVREC.
011100 FD  STORE-FILE.
011200 COPY CMSTOREC.
011300 FD  BUFFER-FILE.
011400 COPY CMBUFREC.
011500 FD  AUDIT-FILE.
011600 COPY CMAUDREC.
011700 FD  REPORT-FILE.
011800 01  REPORT-LINE                         PIC X(132).
011900 EJECT
012000 WORKING-STORAGE SECTION.
012100 01  FILLER PIC X(32)
012200      VALUE 'CMADMREV WORKING STORAGE BEGINS'.
012300****************************************************************
012400*    77-LEVEL TABLE-SIZE CONSTANTS                             *
012500****************************************************************
012600 77  WS-MAX-STORE                  PIC 9(3) VALUE 400.
012700 77  WS-MAX-BUFFER                 PIC 9(3) VALUE 250.
012800****************************************************************
012900*    SWITCHES                                                  *
013000****************************************************************
013100 01  WS-SWITCHES.
013200     05  WS-REVIEW-EOF-SW           PIC X(1) VALUE 'N'.
013300         88  WS-REVIEW-EOF            VALUE 'Y'.
013400     05  WS-STORE-EOF-SW            PIC X(1) VALUE 'N'.
013500         88  WS-STORE-EOF             VALUE 'Y'.
013600     05  WS-BUFFER-EOF-SW           PIC X(1) VALUE 'N'.
013700         88  WS-BUFFER-EOF            VALUE 'Y'.
013800     05  WS-BUFFER-FOUND-SW         PIC X(1) VALUE 'N'.
013900         88  WS-BUFFER-FOUND          VALUE 'Y'.
014000     05  WS-KNOWN-ACTION-SW         PIC X(1) VALUE 'N'.
014100         88  WS-KNOWN-ACTION          VALUE 'Y'.
014200     05  FILLER                     PIC X(1).
014300 01  WS-FILE-STATUSES.
014400     05  WS-STORE-STATUS            PIC X(2) VALUE '00'.
014500     05  WS-BUFFER-STATUS           PIC X(2) VALUE '00'.
014600     05  WS-AUDIT-STATUS            PIC X(2) VALUE '00'.
014700     05  FILLER                     PIC X(2).
014800 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
014900     05  WS-ALL-STATUSES            PIC X(8).
015000****************************************************************
015100*    RUN TIMESTAMP - SET ONCE AT 100-INITIALIZATION, STAMPED    *
015200*    ON EVERY AUDIT AND STORE RECORD WRITTEN THIS RUN.  CENTURY  *
015300*    BYTES ARE SET EXPLICITLY - SEE 10/05/98 CHANGE.            *
015400****************************************************************
015500 01  WS-RUN-TSTAMP.
015600     05  WS-RUN-TSTAMP-CENTURY      PIC X(2).
015700     05  WS-RUN-TSTAMP-YY           PIC X(2).
015800     05  FILLER                     PIC X(1) VALUE '-'.
015900     05  WS-RUN-TSTAMP-MM           PIC X(2).
016000     05  FILLER                     PIC X(1) VALUE '-'.
016100     05  WS-RUN-TSTAMP-DD           PIC X(2).
016200     05  FILLER                     PIC X(1) VALUE ' '.
016300     05  WS-RUN-TSTAMP-HH           PIC X(2).
016400     05  FILLER                     PIC X(1) VALUE ':'.
016500     05  WS-RUN-TSTAMP-MN           PIC X(2).
016600     05  FILLER                     PIC X(1) VALUE ':'.
016700     05  WS-RUN-TSTAMP-SS           PIC X(2).
016800 01  WS-CURRENT-DATE-FIELDS.
016900     05  WS-CURRENT-DATE            PIC 9(6).
017000     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
017100         10  WS-CURR-YY             PIC 9(2).
017200         10  WS-CURR-MM             PIC 9(2).
017300         10  WS-CURR-DD             PIC 9(2).
017400     05  FILLER                     PIC X(1).
017500 01  WS-CURRENT-TIME-FIELDS.
017600     05  WS-CURRENT-TIME            PIC 9(8).
017700     05  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
017800         10  WS-CURR-HH             PIC 9(2).
017900         10  WS-CURR-MN              PIC 9(2).
018000         10  WS-CURR-SS              PIC 9(2).
018100         10  FILLER                 PIC 9(2).
018200 EJECT
018300****************************************************************
018400*    STORE TABLE - LOADED IN FULL AT 130 SO THE NEXT STM-ID     *
018500*    CAN BE ESTABLISHED AND APPROVED ITEMS CAN BE APPENDED,     *
018600*    REWRITTEN IN FULL AT 320.                                  *
018700****************************************************************
018800 01  WS-STORE-TABLE.
018900     05  WS-STORE-COUNT              PIC S9(4) COMP-3 VALUE 0.
019000     05  STM-ID-TAB                  PIC 9(7)
019100                                      OCCURS 400 TIMES.
019200     05  STM-TYPE-TAB                PIC X(10)
019300                                      OCCURS 400 TIMES.
019400     05  STM-CONTENT-TAB             PIC X(200)
019500                                      OCCURS 400 TIMES.
019600     05  STM-SALIENCE-TAB            PIC 9V999
019700                                      OCCURS 400 TIMES.
019800     05  STM-DECISION-TAB            PIC X(10)
019900                                      OCCURS 400 TIMES.
020000     05  STM-TSTAMP-TAB              PIC X(19)
020100                                      OCCURS 400 TIMES.
020200     05  FILLER                      PIC X(1).
020300 01  WS-STORE-NEXT-ID               PIC 9(7) COMP-3 VALUE 0.
020400****************************************************************
020500*    BUFFER TABLE - LOADED IN FULL AT 120, REV-BUF-ID LOOKUP    *
020600*    IS A LINEAR SCAN AGAINST BUF-ID-TAB.  A ROW APPROVED OR    *
020700*    REJECTED IS MARKED REMOVED RATHER THAN COMPACTED SO THE    *
020800*    SUBSCRIPTS OF EVERY OTHER ROW STAY GOOD UNTIL THE FINAL    *
020900*    REWRITE AT 310.                                            *
021000****************************************************************
021100 01  WS-BUFFER-TABLE.
021200     05  WS-BUFFER-COUNT             PIC S9(4) COMP-3 VALUE 0.
021300     05  BUF-ID-TAB                  PIC 9(7)
021400                                      OCCURS 250 TIMES.
021500     05  BUF-TYPE-TAB                PIC X(10)
021600                                      OCCURS 250 TIMES.
021700     05  BUF-CONTENT-TAB             PIC X(200)
021800                                      OCCURS 250 TIMES.
021900     05  BUF-SCORE-TAB               PIC 9V999
022000                                      OCCURS 250 TIMES.
022100     05  BUF-REASON-TAB              PIC X(40)
022200                                      OCCURS 250 TIMES.
022300     05  BUF-TSTAMP-TAB              PIC X(19)
022400                                      OCCURS 250 TIMES.
022500     05  BUF-REMOVED-TAB             PIC X(1)
022600                                      OCCURS 250 TIMES.
022700     05  FILLER                      PIC X(1).
022800 EJECT
022900****************************************************************
023000*    RUNNING COUNTERS - SECTION 4 AND 5 OF THE REPORT           *
023100****************************************************************
023200 01  WS-RUN-COUNTERS.
023300     05  WS-REVIEW-READ-CT          PIC S9(5) COMP-3 VALUE 0.
023400     05  WS-APPROVED-CT             PIC S9(5) COMP-3 VALUE 0.
023500     05  WS-ADM-REJECTED-CT         PIC S9(5) COMP-3 VALUE 0.
023600     05  WS-NOT-FOUND-CT            PIC S9(5) COMP-3 VALUE 0.
023700     05  WS-BAD-ACTION-CT           PIC S9(5) COMP-3 VALUE 0.
023800     05  WS-FINAL-STORE-CT          PIC S9(5) COMP-3 VALUE 0.
023900     05  WS-FINAL-BUFFER-CT         PIC S9(5) COMP-3 VALUE 0.
024000     05  WS-FINAL-AUDIT-CT          PIC S9(5) COMP-3 VALUE 0.
024100     05  FILLER                     PIC X(1).
024200****************************************************************
024300*    SUBSCRIPTS AND INDICES                                     *
024400****************************************************************
024500 01  WS-SUBSCRIPTS.
024600     05  WS-STORE-IX                PIC 9(3) COMP.
024700     05  WS-BUFFER-IX                PIC 9(3) COMP.
024800     05  WS-BUFFER-OUT-IX            PIC 9(3) COMP.
024900     05  WS-FOUND-IX                 PIC 9(3) COMP.
025000     05  FILLER                     PIC X(1).
025100 EJECT
025200****************************************************************
025300*    GENERIC WORK FIELDS                                        *
025400****************************************************************
025500 01  WS-GENERIC-WORK.
025600     05  WS-REV-RESULT              PIC X(10).
025700     05  FILLER                     PIC X(1).
025800 01  WS-DISPLAY-WORK.
025900     05  WS-DISPLAY-ID-7              PIC 9(7).
026000     05  FILLER                       PIC X(1).
026100 EJECT
026200****************************************************************
026300*    REPORT WORK AREAS                                         *
026400****************************************************************
026500 COPY CMRPTLIN.
026700 PROCEDURE DIVISION.
026800****************************************************************
026900*    000-MAINLINE.                                              *
027000****************************************************************
027100 000-MAINLINE.
027200     PERFORM 100-INITIALIZATION THRU 199-EXIT.
027300     PERFORM 200-PROCESS-MAINLINE THRU 299-EXIT.
027400     PERFORM 300-TERMINATION THRU 399-EXIT.
027500     GO TO 999-NORMAL-EOJ.
027600****************************************************************
027700*    100-INITIALIZATION - OPEN FILES, SET RUN TIMESTAMP, LOAD   *
027800*    THE STORE AND BUFFER TABLES, WRITE THE SECTION 4 HEADER.   *
027900****************************************************************
028000 100-INITIALIZATION.
028100     PERFORM 110-OPEN-FILES THRU 119-EXIT.
028200     PERFORM 140-GET-RUN-TIMESTAMP THRU 149-EXIT.
028300     PERFORM 130-LOAD-STORE-TABLE THRU 139-EXIT.
028400     PERFORM 120-LOAD-BUFFER-TABLE THRU 129-EXIT.
028500     PERFORM 150-WRITE-SECTION4-HDR THRU 159-EXIT.
028600     GO TO 199-EXIT.
028700 199-EXIT.
028800     EXIT.
028900*
029000 110-OPEN-FILES.
029100     OPEN INPUT REVIEW-FILE.
029200     OPEN INPUT STORE-FILE.
029300     OPEN INPUT BUFFER-FILE.
029400     OPEN EXTEND AUDIT-FILE.
029500     OPEN EXTEND REPORT-FILE.
029600     GO TO 119-EXIT.
029700 119-EXIT.
029800     EXIT.
029900*
030000 140-GET-RUN-TIMESTAMP.
030100     ACCEPT WS-CURRENT-DATE FROM DATE.
030200     ACCEPT WS-CURRENT-TIME FROM TIME.
030300     MOVE '20' TO WS-RUN-TSTAMP-CENTURY.
030400     MOVE WS-CURR-YY TO WS-RUN-TSTAMP-YY.
030500     MOVE WS-CURR-MM TO WS-RUN-TSTAMP-MM.
030600     MOVE WS-CURR-DD TO WS-RUN-TSTAMP-DD.
030700     MOVE WS-CURR-HH TO WS-RUN-TSTAMP-HH.
030800     MOVE WS-CURR-MN TO WS-RUN-TSTAMP-MN.
030900     MOVE WS-CURR-SS TO WS-RUN-TSTAMP-SS.
031000     GO TO 149-EXIT.
031100 149-EXIT.
031200     EXIT.
031300*
031400*    130-LOAD-STORE-TABLE - READS THE STORE FILE CMEXTRCT LEFT
031500*    BEHIND SO THE NEXT STM-ID CARRIES ON FROM PASS 1 - SEE
031600*    03/08/90 CHANGE, WHICH MOVED THIS OFF THE LAST RECORD READ.
031700 130-LOAD-STORE-TABLE.
031800     MOVE 0 TO WS-STORE-COUNT.
031900     MOVE 0 TO WS-STORE-NEXT-ID.
032000     MOVE 'N' TO WS-STORE-EOF-SW.
032100     READ STORE-FILE
032200         AT END MOVE 'Y' TO WS-STORE-EOF-SW
032300     END-READ.
032400     PERFORM 131-LOAD-ONE-STORE-ROW THRU 131-EXIT
032500         UNTIL WS-STORE-EOF.
032600     CLOSE STORE-FILE.
032700     ADD 1 TO WS-STORE-NEXT-ID.
032800     GO TO 139-EXIT.
032900 139-EXIT.
033000     EXIT.
033100*
033200 131-LOAD-ONE-STORE-ROW.
033300     ADD 1 TO WS-STORE-COUNT.
033400     MOVE WS-STORE-COUNT TO WS-STORE-IX.
033500     MOVE STM-ID TO STM-ID-TAB(WS-STORE-IX).
033600     MOVE STM-TYPE TO STM-TYPE-TAB(WS-STORE-IX).
033700     MOVE STM-CONTENT TO STM-CONTENT-TAB(WS-STORE-IX).
033800     MOVE STM-SALIENCE TO STM-SALIENCE-TAB(WS-STORE-IX).
033900     MOVE STM-DECISION TO STM-DECISION-TAB(WS-STORE-IX).
034000     MOVE STM-STORED-TSTAMP TO STM-TSTAMP-TAB(WS-STORE-IX).
034100     IF STM-ID > WS-STORE-NEXT-ID
034200         MOVE STM-ID TO WS-STORE-NEXT-ID
034300     END-IF.
034400     READ STORE-FILE
034500         AT END MOVE 'Y' TO WS-STORE-EOF-SW
034600     END-READ.
034700     GO TO 131-EXIT.
034800 131-EXIT.
034900     EXIT.
035000*
035100*    120-LOAD-BUFFER-TABLE - SAME PATTERN, FOR THE BUFFER FILE
035200*    CMEXTRCT LEFT BEHIND.
035300 120-LOAD-BUFFER-TABLE.
035400     MOVE 0 TO WS-BUFFER-COUNT.
035500     MOVE 'N' TO WS-BUFFER-EOF-SW.
035600     READ BUFFER-FILE
035700         AT END MOVE 'Y' TO WS-BUFFER-EOF-SW
035800     END-READ.
035900     PERFORM 121-LOAD-ONE-BUFFER-ROW THRU 121-EXIT
036000         UNTIL WS-BUFFER-EOF.
036100     CLOSE BUFFER-FILE.
036200     GO TO 129-EXIT.
036300 129-EXIT.
036400     EXIT.
036500*
036600 121-LOAD-ONE-BUFFER-ROW.
036700     ADD 1 TO WS-BUFFER-COUNT.
036800     MOVE WS-BUFFER-COUNT TO WS-BUFFER-IX.
036900     MOVE BUF-ID TO BUF-ID-TAB(WS-BUFFER-IX).
037000     MOVE BUF-TYPE TO BUF-TYPE-TAB(WS-BUFFER-IX).
037100     MOVE BUF-CONTENT TO BUF-CONTENT-TAB(WS-BUFFER-IX).
037200     MOVE BUF-SCORE TO BUF-SCORE-TAB(WS-BUFFER-IX).
037300     MOVE BUF-REASON TO BUF-REASON-TAB(WS-BUFFER-IX).
037400     MOVE BUF-TSTAMP TO BUF-TSTAMP-TAB(WS-BUFFER-IX).
037500     MOVE 'N' TO BUF-REMOVED-TAB(WS-BUFFER-IX).
037600     READ BUFFER-FILE
037700         AT END MOVE 'Y' TO WS-BUFFER-EOF-SW
037800     END-READ.
037900     GO TO 121-EXIT.
038000 121-EXIT.
038100     EXIT.
038200*
038300 150-WRITE-SECTION4-HDR.
038400     MOVE SPACES TO CM-RPT-SECTION-LINE.
038500     MOVE 'SECTION 4 - ADMIN REVIEW' TO RPT-SEC-TEXT.
038600     MOVE CM-RPT-SECTION-LINE TO REPORT-LINE.
038700     WRITE REPORT-LINE.
038800     GO TO 159-EXIT.
038900 159-EXIT.
039000     EXIT.
039100 EJECT
039200****************************************************************
039300*    200-PROCESS-MAINLINE - READS EACH ADMIN REVIEW REQUEST     *
039400*    AND APPLIES IT AGAINST THE BUFFER TABLE.                   *
039500****************************************************************
039600 200-PROCESS-MAINLINE.
039700     MOVE 'N' TO WS-REVIEW-EOF-SW.
039800     READ REVIEW-FILE
039900         AT END MOVE 'Y' TO WS-REVIEW-EOF-SW
040000     END-READ.
040100     PERFORM 210-PROCESS-ONE-REVIEW THRU 219-EXIT
040200         UNTIL WS-REVIEW-EOF.
040300     GO TO 299-EXIT.
040400 299-EXIT.
040500     EXIT.
040600*
040700 210-PROCESS-ONE-REVIEW.
040800     ADD 1 TO WS-REVIEW-READ-CT.
040900     PERFORM 220-FIND-BUFFER-ROW THRU 229-EXIT.
041000     IF WS-BUFFER-FOUND
041100         PERFORM 230-APPLY-ONE-ACTION THRU 239-EXIT
041200     ELSE
041300         ADD 1 TO WS-NOT-FOUND-CT
041400         MOVE 'NOT FOUND' TO WS-REV-RESULT
041500         PERFORM 250-WRITE-SECTION4-DETAIL THRU 259-EXIT
041600     END-IF.
041700     READ REVIEW-FILE
041800         AT END MOVE 'Y' TO WS-REVIEW-EOF-SW
041900     END-READ.
042000     GO TO 219-EXIT.
042100 219-EXIT.
042200     EXIT.
042300*
042400*    220-FIND-BUFFER-ROW - LINEAR SCAN OF THE BUFFER TABLE FOR
042500*    REV-BUF-ID, SKIPPING ROWS ALREADY REMOVED THIS RUN.
042600 220-FIND-BUFFER-ROW.
042700     MOVE 'N' TO WS-BUFFER-FOUND-SW.
042800     PERFORM 221-CHECK-ONE-BUFFER-ROW THRU 221-EXIT
042900         VARYING WS-BUFFER-IX FROM 1 BY 1
043000         UNTIL WS-BUFFER-IX > WS-BUFFER-COUNT
043100             OR WS-BUFFER-FOUND.
043200     GO TO 229-EXIT.
043300 229-EXIT.
043400     EXIT.
043500*
043600 221-CHECK-ONE-BUFFER-ROW.
043700     IF BUF-ID-TAB(WS-BUFFER-IX) = REV-BUF-ID
043800             AND BUF-REMOVED-TAB(WS-BUFFER-IX) NOT = 'Y'
043900         MOVE 'Y' TO WS-BUFFER-FOUND-SW
044000         MOVE WS-BUFFER-IX TO WS-FOUND-IX
044100     END-IF.
044200     GO TO 221-EXIT.
044300 221-EXIT.
044400     EXIT.
044500 EJECT
044600*
044700*    230-APPLY-ONE-ACTION - DISPATCHES ON REV-ACTION.  AN
044800*    UNRECOGNIZED ACTION CODE IS COUNTED AND REPORTED, NOT
044900*    ABENDED - SEE 07/19/91 CHANGE.
045000 230-APPLY-ONE-ACTION.
045100     MOVE 'Y' TO WS-KNOWN-ACTION-SW.
045200     IF REV-ACTION = 'APPROVE'
045300         PERFORM 240-APPROVE-BUFFERED-ITEM THRU 249-EXIT
045400     ELSE
045500         IF REV-ACTION = 'REJECT'
045600             PERFORM 245-REJECT-BUFFERED-ITEM THRU 245-EXIT
045700         ELSE
045800             MOVE 'N' TO WS-KNOWN-ACTION-SW
045900             ADD 1 TO WS-BAD-ACTION-CT
046000             MOVE 'BAD ACTION' TO WS-REV-RESULT
046100         END-IF
046200     END-IF.
046300     PERFORM 250-WRITE-SECTION4-DETAIL THRU 259-EXIT.
046400     GO TO 239-EXIT.
046500 239-EXIT.
046600     EXIT.
046700*
046800*    240-APPROVE-BUFFERED-ITEM - CREATES A STORED RECORD FROM
046900*    THE BUFFERED CANDIDATE, DECISION "APPROVED", REASON
047000*    "APPROVED BY ADMIN", APPENDS TO STORE, MARKS THE BUFFER
047100*    ROW REMOVED, AUDITS APPROVE.
047200 240-APPROVE-BUFFERED-ITEM.
047300     ADD 1 TO WS-STORE-COUNT.
047400     MOVE WS-STORE-COUNT TO WS-STORE-IX.
047500     MOVE WS-STORE-NEXT-ID TO STM-ID-TAB(WS-STORE-IX).
047600     ADD 1 TO WS-STORE-NEXT-ID.
047700     MOVE BUF-TYPE-TAB(WS-FOUND-IX) TO STM-TYPE-TAB(WS-STORE-IX).
047800     MOVE BUF-CONTENT-TAB(WS-FOUND-IX) TO
047900         STM-CONTENT-TAB(WS-STORE-IX).
048000     MOVE BUF-SCORE-TAB(WS-FOUND-IX) TO
048100         STM-SALIENCE-TAB(WS-STORE-IX).
048200     MOVE 'APPROVED' TO STM-DECISION-TAB(WS-STORE-IX).
048300     MOVE WS-RUN-TSTAMP TO STM-TSTAMP-TAB(WS-STORE-IX).
048400     MOVE 'Y' TO BUF-REMOVED-TAB(WS-FOUND-IX).
048500     ADD 1 TO WS-APPROVED-CT.
048600     MOVE 'APPROVED' TO WS-REV-RESULT.
048700     MOVE STM-ID-TAB(WS-STORE-IX) TO WS-DISPLAY-ID-7.
048800     PERFORM 260-WRITE-AUDIT-RECORD THRU 269-EXIT.
048900     GO TO 249-EXIT.
049000 249-EXIT.
049100     EXIT.
049200*
049300*    245-REJECT-BUFFERED-ITEM - MARKS THE BUFFER ROW REMOVED
049400*    AND AUDITS ADMREJECT, REASON "REJECTED BY ADMIN REVIEW".
049500 245-REJECT-BUFFERED-ITEM.
049600     MOVE 'Y' TO BUF-REMOVED-TAB(WS-FOUND-IX).
049700     ADD 1 TO WS-ADM-REJECTED-CT.
049800     MOVE 'REJECTED' TO WS-REV-RESULT.
049900     MOVE 0 TO WS-DISPLAY-ID-7.
050000     PERFORM 260-WRITE-AUDIT-RECORD THRU 269-EXIT.
050100     GO TO 245-EXIT.
050200 245-EXIT.
050300     EXIT.
050400 EJECT
050500*
050600*    260-WRITE-AUDIT-RECORD - ONE AUDIT ROW PER APPROVE OR
050700*    REJECT DISPOSITION.
050800 260-WRITE-AUDIT-RECORD.
050900     MOVE WS-RUN-TSTAMP TO AUD-TSTAMP.
051000     IF REV-ACTION = 'APPROVE'
051100         MOVE 'APPROVE' TO AUD-ACTION
051200         MOVE WS-DISPLAY-ID-7 TO AUD-MEMORY-ID
051300         MOVE BUF-TYPE-TAB(WS-FOUND-IX) TO AUD-TYPE
051400         MOVE BUF-CONTENT-TAB(WS-FOUND-IX) TO AUD-CONTENT
051500         MOVE BUF-SCORE-TAB(WS-FOUND-IX) TO AUD-SALIENCE
051600         MOVE 'APPROVED BY ADMIN' TO AUD-REASON
051700     ELSE
051800         MOVE 'ADMREJECT' TO AUD-ACTION
051900         MOVE 0 TO AUD-MEMORY-ID
052000         MOVE BUF-TYPE-TAB(WS-FOUND-IX) TO AUD-TYPE
052100         MOVE BUF-CONTENT-TAB(WS-FOUND-IX) TO AUD-CONTENT
052200         MOVE BUF-SCORE-TAB(WS-FOUND-IX) TO AUD-SALIENCE
052300         MOVE 'REJECTED BY ADMIN REVIEW' TO AUD-REASON
052400     END-IF.
052500     WRITE CM-AUDIT-RECORD.
052600     IF WS-AUDIT-STATUS NOT = '00'
052700         GO TO 999-ABEND
052800     END-IF.
052900     GO TO 269-EXIT.
053000 269-EXIT.
053100     EXIT.
053200 EJECT
053300*
053400*    250-WRITE-SECTION4-DETAIL - ONE REPORT LINE PER REVIEW
053500*    REQUEST, REUSING THE DECISION-DETAIL LAYOUT - RPT-DTL-ID
053600*    CARRIES REV-BUF-ID, RPT-DTL-TYPE THE REQUESTED ACTION,
053700*    RPT-DTL-ACTION THE RESULT, RPT-DTL-CONTENT THE ADMIN NOTES.
053800 250-WRITE-SECTION4-DETAIL.
053900     MOVE SPACES TO CM-RPT-DECISION-DETAIL-LINE.
054000     MOVE REV-BUF-ID TO RPT-DTL-ID.
054100     MOVE REV-ACTION TO RPT-DTL-TYPE.
054200     MOVE WS-REV-RESULT TO RPT-DTL-ACTION.
054300     MOVE REV-NOTES TO RPT-DTL-CONTENT.
054400     MOVE CM-RPT-DECISION-DETAIL-LINE TO REPORT-LINE.
054500     WRITE REPORT-LINE.
054600     GO TO 259-EXIT.
054700 259-EXIT.
054800     EXIT.
054900 EJECT
055000****************************************************************
055100*    300-TERMINATION - REWRITES BUFFER AND STORE, WRITES THE   *
055200*    SECTION 4 TOTALS AND SECTION 5 HEALTH SUMMARY, CLOSES     *
055300*    EVERY FILE.                                                *
055400****************************************************************
055500 300-TERMINATION.
055600     PERFORM 310-REWRITE-BUFFER-FILE THRU 319-EXIT.
055700     PERFORM 320-REWRITE-STORE-FILE THRU 329-EXIT.
055800     PERFORM 330-WRITE-SECTION4-TOTALS THRU 339-EXIT.
055900     PERFORM 340-HEALTH-SUMMARY THRU 349-EXIT.
056000     PERFORM 390-CLOSE-FILES THRU 399-CLOSE-EXIT.
056100     GO TO 399-EXIT.
056200 399-EXIT.
056300     EXIT.
056400*
056500*    310-REWRITE-BUFFER-FILE - WRITES BACK EVERY ROW NOT
056600*    MARKED REMOVED - SEE 09/14/95 CHANGE FOR THE LAST-ROW FIX.
056700 310-REWRITE-BUFFER-FILE.
056800     OPEN OUTPUT BUFFER-FILE.
056900     PERFORM 311-REWRITE-ONE-BUFFER-ROW THRU 311-EXIT
057000         VARYING WS-BUFFER-IX FROM 1 BY 1
057100         UNTIL WS-BUFFER-IX > WS-BUFFER-COUNT.
057200     CLOSE BUFFER-FILE.
057300     GO TO 319-EXIT.
057400 319-EXIT.
057500     EXIT.
057600*
057700 311-REWRITE-ONE-BUFFER-ROW.
057800     IF BUF-REMOVED-TAB(WS-BUFFER-IX) NOT = 'Y'
057900         MOVE BUF-ID-TAB(WS-BUFFER-IX) TO BUF-ID
058000         MOVE BUF-TYPE-TAB(WS-BUFFER-IX) TO BUF-TYPE
058100         MOVE BUF-CONTENT-TAB(WS-BUFFER-IX) TO BUF-CONTENT
058200         MOVE BUF-SCORE-TAB(WS-BUFFER-IX) TO BUF-SCORE
058300         MOVE BUF-REASON-TAB(WS-BUFFER-IX) TO BUF-REASON
058400         MOVE BUF-TSTAMP-TAB(WS-BUFFER-IX) TO BUF-TSTAMP
058500         MOVE SPACES TO FILLER OF CM-BUFFER-RECORD
058600         WRITE CM-BUFFER-RECORD
058700         IF WS-BUFFER-STATUS NOT = '00'
058800             GO TO 999-ABEND
058900         END-IF
059000     END-IF.
059100     GO TO 311-EXIT.
059200 311-EXIT.
059300     EXIT.
059400 EJECT
059500*
059600*    320-REWRITE-STORE-FILE - WRITES BACK THE ORIGINAL ROWS
059700*    PLUS WHATEVER THIS RUN APPROVED - SEE 03/08/90 CHANGE.
059800 320-REWRITE-STORE-FILE.
059900     OPEN OUTPUT STORE-FILE.
060000     PERFORM 321-REWRITE-ONE-STORE-ROW THRU 321-EXIT
060100         VARYING WS-STORE-IX FROM 1 BY 1
060200         UNTIL WS-STORE-IX > WS-STORE-COUNT.
060300     CLOSE STORE-FILE.
060400     GO TO 329-EXIT.
060500 329-EXIT.
060600     EXIT.
060700*
060800 321-REWRITE-ONE-STORE-ROW.
060900     MOVE STM-ID-TAB(WS-STORE-IX) TO STM-ID.
061000     MOVE STM-TYPE-TAB(WS-STORE-IX) TO STM-TYPE.
061100     MOVE STM-CONTENT-TAB(WS-STORE-IX) TO STM-CONTENT.
061200     MOVE STM-SALIENCE-TAB(WS-STORE-IX) TO STM-SALIENCE.
061300     MOVE STM-DECISION-TAB(WS-STORE-IX) TO STM-DECISION.
061400     MOVE STM-TSTAMP-TAB(WS-STORE-IX) TO STM-STORED-TSTAMP.
061500     MOVE SPACES TO FILLER OF CM-STORE-RECORD.
061600     WRITE CM-STORE-RECORD.
061700     IF WS-STORE-STATUS NOT = '00'
061800         GO TO 999-ABEND
061900     END-IF.
062000     GO TO 321-EXIT.
062100 321-EXIT.
062200     EXIT.
062300 EJECT
062400*
062500 330-WRITE-SECTION4-TOTALS.
062600     MOVE CM-RPT-BLANK-LINE TO REPORT-LINE.
062700     WRITE REPORT-LINE.
062800     MOVE SPACES TO CM-RPT-COUNT-LINE.
062900     MOVE 'REVIEW REQUESTS READ' TO RPT-CNT-LABEL.
063000     MOVE WS-REVIEW-READ-CT TO RPT-CNT-VALUE.
063100     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
063200     WRITE REPORT-LINE.
063300     MOVE 'APPROVED' TO RPT-CNT-LABEL.
063400     MOVE WS-APPROVED-CT TO RPT-CNT-VALUE.
063500     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
063600     WRITE REPORT-LINE.
063700     MOVE 'REJECTED' TO RPT-CNT-LABEL.
063800     MOVE WS-ADM-REJECTED-CT TO RPT-CNT-VALUE.
063900     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
064000     WRITE REPORT-LINE.
064100     MOVE 'NOT FOUND' TO RPT-CNT-LABEL.
064200     MOVE WS-NOT-FOUND-CT TO RPT-CNT-VALUE.
064300     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
064400     WRITE REPORT-LINE.
064500     MOVE 'UNKNOWN ACTION CODE' TO RPT-CNT-LABEL.
064600     MOVE WS-BAD-ACTION-CT TO RPT-CNT-VALUE.
064700     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
064800     WRITE REPORT-LINE.
064900     MOVE CM-RPT-BLANK-LINE TO REPORT-LINE.
065000     WRITE REPORT-LINE.
065100     GO TO 339-EXIT.
065200 339-EXIT.
065300     EXIT.
065400 EJECT
065500*
065600*    340-HEALTH-SUMMARY - REOPENS STORE, BUFFER AND AUDIT INPUT
065700*    AND COUNTS RECORDS FOR THE SECTION 5 HEALTH-CHECK LINE -
065800*    SEE 02/27/93 CHANGE.
065900 340-HEALTH-SUMMARY.
066000     MOVE SPACES TO CM-RPT-SECTION-LINE.
066100     MOVE 'SECTION 5 - HEALTH SUMMARY' TO RPT-SEC-TEXT.
066200     MOVE CM-RPT-SECTION-LINE TO REPORT-LINE.
066300     WRITE REPORT-LINE.
066400     MOVE WS-STORE-COUNT TO WS-FINAL-STORE-CT.
066500     PERFORM 341-COUNT-BUFFER-FINAL THRU 349-COUNT-EXIT.
066600     PERFORM 342-COUNT-AUDIT-FINAL THRU 349-AUDIT-EXIT.
066700     MOVE SPACES TO CM-RPT-COUNT-LINE.
066800     MOVE 'FINAL STORE RECORD COUNT' TO RPT-CNT-LABEL.
066900     MOVE WS-FINAL-STORE-CT TO RPT-CNT-VALUE.
067000     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
067100     WRITE REPORT-LINE.
067200     MOVE 'FINAL BUFFER RECORD COUNT' TO RPT-CNT-LABEL.
067300     MOVE WS-FINAL-BUFFER-CT TO RPT-CNT-VALUE.
067400     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
067500     WRITE REPORT-LINE.
067600     MOVE 'FINAL AUDIT RECORD COUNT' TO RPT-CNT-LABEL.
067700     MOVE WS-FINAL-AUDIT-CT TO RPT-CNT-VALUE.
067800     MOVE CM-RPT-COUNT-LINE TO REPORT-LINE.
067900     WRITE REPORT-LINE.
068000     GO TO 349-EXIT.
068100 349-EXIT.
068200     EXIT.
068300*
068400 341-COUNT-BUFFER-FINAL.
068500     MOVE 0 TO WS-FINAL-BUFFER-CT.
068600     OPEN INPUT BUFFER-FILE.
068700     MOVE 'N' TO WS-BUFFER-EOF-SW.
068800     READ BUFFER-FILE
068900         AT END MOVE 'Y' TO WS-BUFFER-EOF-SW
069000     END-READ.
069100     PERFORM 343-COUNT-ONE-BUFFER-REC THRU 343-EXIT
069200         UNTIL WS-BUFFER-EOF.
069300     CLOSE BUFFER-FILE.
069400     GO TO 349-COUNT-EXIT.
069500 349-COUNT-EXIT.
069600     EXIT.
069700*
069800 343-COUNT-ONE-BUFFER-REC.
069900     ADD 1 TO WS-FINAL-BUFFER-CT.
070000     READ BUFFER-FILE
070100         AT END MOVE 'Y' TO WS-BUFFER-EOF-SW
070200     END-READ.
070300     GO TO 343-EXIT.
070400 343-EXIT.
070500     EXIT.
070600*
070700 342-COUNT-AUDIT-FINAL.
070800     MOVE 0 TO WS-FINAL-AUDIT-CT.
070900     CLOSE AUDIT-FILE.
071000     OPEN INPUT AUDIT-FILE.
071100     MOVE 'N' TO WS-STORE-EOF-SW.
071200     READ AUDIT-FILE
071300         AT END MOVE 'Y' TO WS-STORE-EOF-SW
071400     END-READ.
071500     PERFORM 344-COUNT-ONE-AUDIT-REC THRU 344-EXIT
071600         UNTIL WS-STORE-EOF.
071700     CLOSE AUDIT-FILE.
071800     OPEN EXTEND AUDIT-FILE.
071900     GO TO 349-AUDIT-EXIT.
072000 349-AUDIT-EXIT.
072100     EXIT.
072200*
072300 344-COUNT-ONE-AUDIT-REC.
072400     ADD 1 TO WS-FINAL-AUDIT-CT.
072500     READ AUDIT-FILE
072600         AT END MOVE 'Y' TO WS-STORE-EOF-SW
072700     END-READ.
072800     GO TO 344-EXIT.
072900 344-EXIT.
073000     EXIT.
073100 EJECT
073200*
073300 390-CLOSE-FILES.
073400     CLOSE REVIEW-FILE.
073500     CLOSE AUDIT-FILE.
073600     CLOSE REPORT-FILE.
073700     GO TO 399-CLOSE-EXIT.
073800 399-CLOSE-EXIT.
073900     EXIT.
074000 EJECT
074100****************************************************************
074200*    END OF JOB PROCESSING.                                     *
074300****************************************************************
074400 999-ABEND.
074500     DISPLAY 'CMADMREV - I/O ERROR - RUN TERMINATED'.
074600     DISPLAY 'STORE STATUS  = ' WS-STORE-STATUS.
074700     DISPLAY 'BUFFER STATUS = ' WS-BUFFER-STATUS.
074800     DISPLAY 'AUDIT STATUS  = ' WS-AUDIT-STATUS.
074900     CLOSE REVIEW-FILE.
075000     CLOSE STORE-FILE.
075100     CLOSE BUFFER-FILE.
075200     CLOSE AUDIT-FILE.
075300     CLOSE REPORT-FILE.
075400     MOVE 16 TO RETURN-CODE.
075500     STOP RUN.
075600 999-NORMAL-EOJ.
075700     STOP RUN.
